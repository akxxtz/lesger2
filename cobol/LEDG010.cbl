000100*
000200*----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*----------------------------------------------------------------
000500 PROGRAM-ID.    LEDG010.
000600 AUTHOR.        J MARTINEZ.
000700 INSTALLATION.  UNIZARBANK DATA CENTER.
000800 DATE-WRITTEN.  03-20-1989.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200*  L E D G 0 1 0  -  DAILY BALANCE POSTING
001300*
001400*  POSTS TODAY'S PENDING DEBIT/CREDIT REQUESTS (DAILYTXN, SORTED
001500*  BY USER-ID) AGAINST EACH USER'S TRANSACTION HISTORY.  FOR
001600*  EACH USER THE CURRENT BALANCE AND SAVINGS-ASIDE ARE FIRST
001700*  RE-DERIVED BY REPLAYING TRANFILE FROM THE TOP (THE SAME WAY
001800*  THE OLD TELLER PROGRAM RE-READ MOVIMIENTOS.UBD ON EVERY
001900*  WITHDRAWAL TO FIND THE LAST POSTED BALANCE) BEFORE TODAY'S
002000*  ITEMS ARE VALIDATED, SAVINGS-CUT, AND APPENDED.
002100*
002200*  CHANGE LOG
002300*  ----------
002400*  03-20-89  JMR  R0002  ORIGINAL WITHDRAWAL POSTING (TELPOST)
002500*  09-02-90  JMR  R0011  ADDED DEPOSIT SIDE (WAS WITHDRAW ONLY)
002600*  02-11-92  JMR  R0018  BLOCK POSTING WHEN LOAN OVERDUE
002700*  04-30-94  LGG  R0031  REWRITTEN AS BATCH - DAILYTXN INPUT
002800*                        REPLACES TELLER BILL-COUNT SCREEN
002900*  07-14-94  LGG  R0032  ADDED SAVINGS SET-ASIDE ON DEBITS
003000*  09-09-98  LGG  Y2K03  TRN-DATE-ANO WIDENED 9(2)->9(4)
003100*  02-09-00  PMZ  R0052  OVERDUE CHECK NOW READS USERMAST
003200*                        RECORD-STATUS (SET BY LEDG050) INSTEAD
003300*                        OF RE-SCANNING LOANMAST HERE
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS LEDG-VALID-DIGIT IS "0" THRU "9"
004000     UPSI-0 IS LEDG-RERUN-SW
004100         ON STATUS IS LEDG-RERUN-REQUESTED
004200         OFF STATUS IS LEDG-NOT-RERUN.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TRAN-FILE ASSIGN TO TRANFILE
004700         ORGANIZATION IS INDEXED
004800         ACCESS MODE IS DYNAMIC
004900         RECORD KEY IS TRN-ID
005000         FILE STATUS IS FS-TRAN.
005100
005200     SELECT DAILYTXN-FILE ASSIGN TO DAILYTXN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-DTX.
005500
005600     SELECT USER-FILE ASSIGN TO USRFILE
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS DYNAMIC
005900         RECORD KEY IS USR-ID
006000         FILE STATUS IS FS-USR.
006100
006200     SELECT SAVINGS-FILE ASSIGN TO SAVFILE
006300         ORGANIZATION IS INDEXED
006400         ACCESS MODE IS DYNAMIC
006500         RECORD KEY IS SAV-ID
006600         FILE STATUS IS FS-SAV.
006700
006800     SELECT POSTSUM-FILE ASSIGN TO PSTSUM
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-PST.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  TRAN-FILE
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID IS "TRANLOG.DAT".
007700 COPY LEDTRN01.
007800
007900 FD  DAILYTXN-FILE
008000     LABEL RECORD STANDARD
008100     VALUE OF FILE-ID IS "DAILYTXN.DAT".
008200 01  DTX-RECORD.
008300     05  DTX-USER-ID                PIC 9(09).
008400     05  DTX-TYPE                   PIC X(06).
008500     05  DTX-AMOUNT                 PIC S9(9)V99.
008600     05  DTX-DESCRIPTION            PIC X(100).
008700     05  FILLER                     PIC X(20).
008800
008900 FD  USER-FILE
009000     LABEL RECORD STANDARD
009100     VALUE OF FILE-ID IS "USERMAST.DAT".
009200 COPY LEDUSR01.
009300
009400 FD  SAVINGS-FILE
009500     LABEL RECORD STANDARD
009600     VALUE OF FILE-ID IS "SAVELECT.DAT".
009700 COPY LEDSAV01.
009800
009900 FD  POSTSUM-FILE
010000     LABEL RECORD STANDARD
010100     VALUE OF FILE-ID IS "PSTSUM.DAT".
010200 01  PST-RECORD.
010300     05  PST-USER-ID                PIC 9(09).
010400     05  FILLER                     PIC X(01).
010500     05  PST-BALANCE                PIC -9(9).99.
010600     05  FILLER                     PIC X(01).
010700     05  PST-SAVINGS                PIC -9(9).99.
010800     05  FILLER                     PIC X(01).
010900     05  PST-ACCEPTED               PIC 9(03).
011000     05  FILLER                     PIC X(01).
011100     05  PST-REJECTED               PIC 9(03).
011200     05  FILLER                     PIC X(10).
011300
011400 WORKING-STORAGE SECTION.
011500 01  FS-TRAN                        PIC X(02).
011600 01  FS-DTX                         PIC X(02).
011700 01  FS-USR                         PIC X(02).
011800 01  FS-SAV                         PIC X(02).
011900 01  FS-PST                         PIC X(02).
012000
012100 01  TODAY-CCYYMMDD           PIC 9(08).
012200 01  TODAY-CCYYMMDD-R REDEFINES TODAY-CCYYMMDD.
012300     05  TODAY-ANO                 PIC 9(04).
012400     05  TODAY-MES                 PIC 9(02).
012500     05  TODAY-DIA                 PIC 9(02).
012600
012700 01  SWITCHES.
012800     05  DTX-EOF-SW              PIC X(01) VALUE "N".
012900         88  DTX-EOF                      VALUE "Y".
013000     05  TRAN-EOF-SW             PIC X(01) VALUE "N".
013100         88  TRAN-EOF                      VALUE "Y".
013200     05  LOAN-BLOCKED-SW         PIC X(01) VALUE "N".
013300         88  LOAN-BLOCKED                  VALUE "Y".
013400     05  SAVINGS-ACTIVE-SW       PIC X(01) VALUE "N".
013500         88  SAVINGS-IS-ACTIVE             VALUE "Y".
013600
013700 01  CURRENT-USER-ID             PIC 9(09).
013800 01  NEXT-TRN-ID                 PIC 9(09) COMP.
013900 01  TRN-COUNT                   PIC 9(09) COMP.
014000 01  ACCEPTED-COUNT              PIC 9(03) COMP.
014100 01  REJECTED-COUNT              PIC 9(03) COMP.
014200 01  SAVINGS-PCT                 PIC 9(03) COMP.
014300
014400 01  BALANCE                     PIC S9(9)V99.
014500 01  SAVINGS                     PIC S9(9)V99.
014600 01  SAVINGS-CUT                 PIC S9(9)V99.
014700 01  BALANCE-R REDEFINES BALANCE.
014800     05  BALANCE-WHOLE           PIC S9(9).
014900     05  BALANCE-CENTS           PIC 9(2).
015000
015100 01  HOLD-DTX-RECORD.
015200     05  HOLD-DTX-USER-ID        PIC 9(09).
015300     05  HOLD-DTX-TYPE           PIC X(06).
015400     05  HOLD-DTX-AMOUNT         PIC S9(9)V99.
015500     05  HOLD-DTX-DESCRIPTION    PIC X(100).
015600
015700 LINKAGE SECTION.
015800 01  RUN-DATE-CCYYMMDD           PIC 9(08).
015900
016000 PROCEDURE DIVISION USING RUN-DATE-CCYYMMDD.
016100*----------------------------------------------------------------
016200 1000-MAIN.
016300*----------------------------------------------------------------
016400     MOVE RUN-DATE-CCYYMMDD TO TODAY-CCYYMMDD.
016500     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
016600     PERFORM 1200-COUNT-TRAN-RECORDS THRU 1200-EXIT.
016700     PERFORM 1300-READ-DAILYTXN THRU 1300-EXIT.
016800
016900     PERFORM 2000-PROCESS-USER-GROUP THRU 2000-EXIT
017000         UNTIL DTX-EOF.
017100
017200     PERFORM 1400-CLOSE-FILES THRU 1400-EXIT.
017300     STOP RUN.
017400*----------------------------------------------------------------
017500 1100-OPEN-FILES.
017600*----------------------------------------------------------------
017700     OPEN INPUT DAILYTXN-FILE.
017800     OPEN INPUT USER-FILE.
017900     OPEN INPUT SAVINGS-FILE.
018000     OPEN OUTPUT POSTSUM-FILE.
018100 1100-EXIT.
018200     EXIT.
018300*----------------------------------------------------------------
018400 1200-COUNT-TRAN-RECORDS.
018500*----------------------------------------------------------------
018600*    NEXT TRN-ID = CURRENT TRANFILE RECORD COUNT + 1, PER HOUSE
018700*    RULE.  OPEN I-O/CLOSE/OPEN I-O TWICE CREATES THE DATA SET
018800*    THE FIRST TIME THE RUN FINDS IT MISSING - SAME TRICK
018900*    XFRBATCH USED ON ITS OWN TRANSFER LOG.
019000     MOVE 0 TO TRN-COUNT.
019100     OPEN INPUT TRAN-FILE.
019200     IF FS-TRAN = "35"
019300         MOVE 1 TO NEXT-TRN-ID
019400         OPEN I-O TRAN-FILE
019500         CLOSE TRAN-FILE
019600     ELSE
019700         PERFORM 1210-COUNT-LOOP THRU 1210-EXIT
019800             UNTIL TRAN-EOF
019900         CLOSE TRAN-FILE
020000         MOVE "N" TO TRAN-EOF-SW
020100         ADD TRN-COUNT 1 GIVING NEXT-TRN-ID
020200     END-IF.
020300 1200-EXIT.
020400     EXIT.
020500*----------------------------------------------------------------
020600 1210-COUNT-LOOP.
020700*----------------------------------------------------------------
020800     READ TRAN-FILE NEXT RECORD
020900         AT END SET TRAN-EOF TO TRUE
021000     END-READ.
021100     IF NOT TRAN-EOF
021200         ADD 1 TO TRN-COUNT
021300     END-IF.
021400 1210-EXIT.
021500     EXIT.
021600*----------------------------------------------------------------
021700 1300-READ-DAILYTXN.
021800*----------------------------------------------------------------
021900     READ DAILYTXN-FILE
022000         AT END SET DTX-EOF TO TRUE
022100     END-READ.
022200 1300-EXIT.
022300     EXIT.
022400*----------------------------------------------------------------
022500 1400-CLOSE-FILES.
022600*----------------------------------------------------------------
022700     CLOSE DAILYTXN-FILE USER-FILE SAVINGS-FILE POSTSUM-FILE.
022800 1400-EXIT.
022900     EXIT.
023000*----------------------------------------------------------------
023100 2000-PROCESS-USER-GROUP.
023200*----------------------------------------------------------------
023300     MOVE DTX-USER-ID TO CURRENT-USER-ID.
023400     MOVE 0 TO ACCEPTED-COUNT.
023500     MOVE 0 TO REJECTED-COUNT.
023600
023700     PERFORM 2100-REPLAY-USER-HISTORY THRU 2100-EXIT.
023800     PERFORM 2200-CHECK-LOAN-OVERDUE THRU 2200-EXIT.
023900     PERFORM 2300-LOAD-SAVINGS-ELECTION THRU 2300-EXIT.
024000
024100     PERFORM 2400-POST-ONE-TXN THRU 2400-EXIT
024200         UNTIL DTX-EOF
024300         OR DTX-USER-ID NOT = CURRENT-USER-ID.
024400
024500     PERFORM 2500-WRITE-POSTING-SUMMARY THRU 2500-EXIT.
024600 2000-EXIT.
024700     EXIT.
024800*----------------------------------------------------------------
024900 2100-REPLAY-USER-HISTORY.
025000*----------------------------------------------------------------
025100*    RE-DERIVE BALANCE/SAVINGS FOR THIS USER BY WALKING THE
025200*    WHOLE TRANSACTION LOG IN FILE ORDER - SAME ALGORITHM AS
025300*    LOADUSERDATA/RECORDTRANSACTION IN THE ORIGINAL SOURCE.
025400     MOVE 0 TO BALANCE.
025500     MOVE 0 TO SAVINGS.
025600     MOVE "N" TO TRAN-EOF-SW.
025700     OPEN INPUT TRAN-FILE.
025800     IF FS-TRAN = "35"
025900         GO TO 2100-EXIT
026000     END-IF.
026100 2110-REPLAY-LOOP.
026200     READ TRAN-FILE NEXT RECORD
026300         AT END SET TRAN-EOF TO TRUE
026400     END-READ.
026500     IF TRAN-EOF
026600         GO TO 2120-REPLAY-DONE
026700     END-IF.
026800     IF TRN-USER-ID NOT = CURRENT-USER-ID
026900         GO TO 2110-REPLAY-LOOP
027000     END-IF.
027100     IF TRN-IS-DEBIT
027200         ADD TRN-AMOUNT TO BALANCE
027300         ADD TRN-SAVINGS-CUT TO SAVINGS
027400         SUBTRACT TRN-SAVINGS-CUT FROM BALANCE
027500     ELSE
027600         SUBTRACT TRN-AMOUNT FROM BALANCE
027700     END-IF.
027800     GO TO 2110-REPLAY-LOOP.
027900 2120-REPLAY-DONE.
028000     CLOSE TRAN-FILE.
028100 2100-EXIT.
028200     EXIT.
028300*----------------------------------------------------------------
028400 2200-CHECK-LOAN-OVERDUE.
028500*----------------------------------------------------------------
028600*    LEDG050 RUNS AHEAD OF THIS STEP EACH NIGHT AND STAMPS
028700*    USR-RECORD-STATUS "L" ON ANYONE WITH A LOAN PAST ITS DUE     R0052   
028800*    DATE - POSTING HERE JUST HAS TO HONOR THE FLAG, NOT
028900*    RE-WALK LOANFILE TO FIND THE SAME ANSWER TWICE.
029000     MOVE "N" TO LOAN-BLOCKED-SW.
029100     MOVE CURRENT-USER-ID TO USR-ID.
029200     READ USER-FILE
029300         INVALID KEY GO TO 2200-EXIT
029400     END-READ.
029500     IF USR-LOCKED-OVERDUE                                        R0052   
029600         MOVE "Y" TO LOAN-BLOCKED-SW
029700     END-IF.
029800 2200-EXIT.
029900     EXIT.
030000*----------------------------------------------------------------
030100 2300-LOAD-SAVINGS-ELECTION.
030200*----------------------------------------------------------------
030300*    SAVINGS.CSV IS APPEND-ONLY - LAST MATCHING USER-ID WINS.
030400     MOVE "N" TO SAVINGS-ACTIVE-SW.
030500     MOVE 0 TO SAVINGS-PCT.
030600     CLOSE SAVINGS-FILE.
030700     OPEN INPUT SAVINGS-FILE.
030800     IF FS-SAV = "35"
030900         GO TO 2300-EXIT
031000     END-IF.
031100 2310-SAV-LOOP.
031200     READ SAVINGS-FILE NEXT RECORD
031300         AT END GO TO 2300-EXIT
031400     END-READ.
031500     IF SAV-USER-ID = CURRENT-USER-ID
031600         IF SAV-IS-ACTIVE
031700             MOVE "Y" TO SAVINGS-ACTIVE-SW
031800             MOVE SAV-PCT TO SAVINGS-PCT
031900         ELSE
032000             MOVE "N" TO SAVINGS-ACTIVE-SW
032100         END-IF
032200     END-IF.
032300     GO TO 2310-SAV-LOOP.
032400 2300-EXIT.
032500     EXIT.
032600*----------------------------------------------------------------
032700 2400-POST-ONE-TXN.
032800*----------------------------------------------------------------
032900     MOVE DTX-RECORD TO HOLD-DTX-RECORD.
033000
033100     IF LOAN-BLOCKED
033200         OR HOLD-DTX-AMOUNT <= 0
033300         ADD 1 TO REJECTED-COUNT
033400         GO TO 2400-NEXT
033500     END-IF.
033600
033700     IF HOLD-DTX-TYPE = "debit "
033800         ADD HOLD-DTX-AMOUNT TO BALANCE
033900         MOVE 0 TO SAVINGS-CUT
034000         IF SAVINGS-IS-ACTIVE
034100             COMPUTE SAVINGS-CUT ROUNDED =
034200                 (HOLD-DTX-AMOUNT * SAVINGS-PCT) / 100
034300             ADD SAVINGS-CUT TO SAVINGS
034400             SUBTRACT SAVINGS-CUT FROM BALANCE
034500         END-IF
034600     ELSE
034700         SUBTRACT HOLD-DTX-AMOUNT FROM BALANCE
034800         MOVE 0 TO SAVINGS-CUT
034900     END-IF.
035000
035100     PERFORM 2410-APPEND-TRAN THRU 2410-EXIT.
035200     ADD 1 TO ACCEPTED-COUNT.
035300
035400 2400-NEXT.
035500     PERFORM 1300-READ-DAILYTXN THRU 1300-EXIT.
035600 2400-EXIT.
035700     EXIT.
035800*----------------------------------------------------------------
035900 2410-APPEND-TRAN.
036000*----------------------------------------------------------------
036100     OPEN I-O TRAN-FILE.
036200     MOVE NEXT-TRN-ID TO TRN-ID.
036300     MOVE HOLD-DTX-USER-ID TO TRN-USER-ID.
036400     MOVE HOLD-DTX-TYPE TO TRN-TYPE.
036500     MOVE HOLD-DTX-AMOUNT TO TRN-AMOUNT.
036600     MOVE SAVINGS-CUT TO TRN-SAVINGS-CUT.
036700     MOVE HOLD-DTX-DESCRIPTION TO TRN-DESCRIPTION.
036800     MOVE TODAY-ANO TO TRN-DATE-ANO.
036900     MOVE TODAY-MES TO TRN-DATE-MES.
037000     MOVE TODAY-DIA TO TRN-DATE-DIA.
037100     WRITE LEDG-TRAN-RECORD
037200         INVALID KEY GO TO 2410-EXIT
037300     END-WRITE.
037400     CLOSE TRAN-FILE.
037500     ADD 1 TO NEXT-TRN-ID.
037600 2410-EXIT.
037700     EXIT.
037800*----------------------------------------------------------------
037900 2500-WRITE-POSTING-SUMMARY.
038000*----------------------------------------------------------------
038100     MOVE CURRENT-USER-ID TO PST-USER-ID.
038200     MOVE BALANCE TO PST-BALANCE.
038300     MOVE SAVINGS TO PST-SAVINGS.
038400     MOVE ACCEPTED-COUNT TO PST-ACCEPTED.
038500     MOVE REJECTED-COUNT TO PST-REJECTED.
038600     WRITE PST-RECORD.
038700 2500-EXIT.
038800     EXIT.
