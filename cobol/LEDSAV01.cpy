000100*--------------------------------------------------------------*
000200* LEDSAV01 - LEDGER SYSTEM - SAVINGS ELECTION RECORD           *
000300*                                                              *
000400* Layout of SAVFILE.  Append-only; per the source system the  *
000500* last record on file for a given SAV-USER-ID is the one in   *
000600* effect, so readers must scan to EOF before trusting a value. *
000700*                                                              *
000800* CHANGE LOG                                                  *
000900* 1994-01-09 LGG R0028  ORIGINAL LAYOUT                        *
001000* 1994-06-30 LGG R0030  SAV-PCT VALIDATED 0-100 ON INPUT       *
001100*--------------------------------------------------------------*
001200 01  LEDG-SAVINGS-RECORD.
001300     05  SAV-ID                     PIC 9(09).
001400     05  SAV-USER-ID                PIC 9(09).
001500     05  SAV-STATUS                 PIC X(08).
001600         88  SAV-IS-ACTIVE                    VALUE "active  ".
001700         88  SAV-IS-INACTIVE                   VALUE "inactive".
001800     05  SAV-PCT                    PIC 9(03).
001900     05  FILLER                     PIC X(34).
