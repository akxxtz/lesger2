000100*
000200*----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*----------------------------------------------------------------
000500 PROGRAM-ID.    LEDG070.
000600 AUTHOR.        J MARTINEZ.
000700 INSTALLATION.  UNIZARBANK DATA CENTER.
000800 DATE-WRITTEN.  02-03-1990.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200*  L E D G 0 7 0  -  TRANSACTION HISTORY REPORT
001300*
001400*  FOR EACH ROW ON HISTREQ, FILTERS THE USER'S TRANFILE MOVEMENTS
001500*  THE SAME WAY TELSALDO ONCE SCANNED MOVIMIENTOS.UBD LOOKING FOR
001600*  THE LAST RECORD FOR A CARD NUMBER, ONLY HERE EVERY MATCHING
001700*  ROW IS KEPT (NOT JUST THE LAST), LOADED INTO A WORK TABLE,
001800*  PUT IN THE REQUESTED ORDER (THE SHOP HAS NEVER HAD A SORT
001900*  VERB IN ANY PROGRAM, SO THIS IS A STRAIGHT TABLE SHUTTLE-SORT,
002000*  SAME STYLE AS THE OCCURS TABLE LOOPS ON THE TELLER MENU), THEN
002100*  WALKED ONCE TO PRINT THE REPORT AND WRITE THE CSV EXPORT
002200*  TOGETHER.
002300*
002400*  CHANGE LOG
002500*  ----------
002600*  02-03-90  JMR  R0015  ORIGINAL SALDO-BY-CARD SCAN (TELSALDO)
002700*  07-08-96  LGG  R0041  REWRITTEN AS FULL HISTORY REPORT WITH
002800*                        FILTER/SORT REQUEST RECORD
002900*  09-09-98  LGG  Y2K03  TT-DATE WIDENED TO CCYYMMDD
003000*  05-11-01  PMZ  R0063  HEADER LINE WAS MISSING THE CREDIT/
003100*                        BALANCE LABELS; RPT-DATE WAS BEING
003200*                        LOADED AS A STRAIGHT 8-DIGIT BYTE COPY
003300*                        OF TT-DATE INSTEAD OF ANO-MES-DIA - BOTH
003400*                        FIXED, SAME DASHED FORMAT AS LEDG100
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS LEDG-VALID-DIGIT IS "0" THRU "9"
004100     UPSI-0 IS LEDG-RERUN-SW
004200         ON STATUS IS LEDG-RERUN-REQUESTED
004300         OFF STATUS IS LEDG-NOT-RERUN.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT HISTREQ-FILE ASSIGN TO HISTREQ
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-HRQ.
005000
005100     SELECT TRAN-FILE ASSIGN TO TRANFILE
005200         ORGANIZATION IS INDEXED
005300         ACCESS MODE IS DYNAMIC
005400         RECORD KEY IS TRN-ID
005500         FILE STATUS IS FS-TRAN.
005600
005700     SELECT PRTHIST-FILE ASSIGN TO PRTHIST
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-PRT.
006000
006100     SELECT HISTCSV-FILE ASSIGN TO HISTCSV
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-CSV.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  HISTREQ-FILE
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID IS "HISTREQ.DAT".
007000 01  HRQ-RECORD.
007100     05  HRQ-USER-ID                 PIC 9(09).
007200     05  HRQ-DATE-FROM               PIC 9(08).
007300     05  HRQ-DATE-TO                 PIC 9(08).
007400     05  HRQ-TYPE-FILTER             PIC X(06).
007500     05  HRQ-AMOUNT-MIN              PIC S9(9)V99.
007600     05  HRQ-AMOUNT-MAX              PIC S9(9)V99.
007700     05  HRQ-SORT-KEY                PIC X(06).
007800     05  HRQ-SORT-DIR                PIC X(04).
007900     05  FILLER                      PIC X(18).
008000
008100 FD  TRAN-FILE
008200     LABEL RECORD STANDARD
008300     VALUE OF FILE-ID IS "TRANLOG.DAT".
008400 COPY LEDTRN01.
008500
008600 FD  PRTHIST-FILE
008700     LABEL RECORD STANDARD
008800     VALUE OF FILE-ID IS "PRTHIST.DAT".
008900 01  PRT-RECORD.
009000     05  PRT-LINE                    PIC X(78).
009100     05  FILLER                      PIC X(02).
009200
009300 FD  HISTCSV-FILE
009400     LABEL RECORD STANDARD
009500     VALUE OF FILE-ID IS "HISTCSV.DAT".
009600 COPY LEDRPT01.
009700
009800 WORKING-STORAGE SECTION.
009900 01  FS-HRQ                          PIC X(02).
010000 01  FS-TRAN                         PIC X(02).
010100 01  FS-PRT                          PIC X(02).
010200 01  FS-CSV                          PIC X(02).
010300
010400 01  SWITCHES.
010500     05  HRQ-EOF-SW               PIC X(01) VALUE "N".
010600         88  HRQ-EOF                       VALUE "Y".
010700     05  TRAN-EOF-SW              PIC X(01) VALUE "N".
010800         88  TRAN-EOF                      VALUE "Y".
010900
011000 01  PRINT-LINE.
011100     05  FILLER                      PIC X(80) VALUE ALL "-".
011200 01  PRINT-BORDER-R REDEFINES PRINT-LINE.
011300     05  BORDER-CHAR              PIC X(80).
011400
011500 01  TRAN-COUNT                   PIC 9(05) COMP.
011600 01  SUB-I                        PIC 9(05) COMP.
011700 01  SUB-J                        PIC 9(05) COMP.
011800 01  SWAP-NEEDED-SW               PIC X(01) VALUE "N".
011900     88  SWAP-IS-NEEDED                    VALUE "Y".
012000
012100 01  RUNNING-BALANCE               PIC S9(9)V99.
012200 01  RUNNING-BALANCE-R REDEFINES RUNNING-BALANCE.
012300     05  RB-WHOLE                  PIC S9(9).
012400     05  RB-CENTS                  PIC 9(2).
012500
012600 01  TRAN-TABLE.
012700     05  TT-ENTRY OCCURS 500 TIMES INDEXED BY TT-IDX.
012800         10  TT-DATE                 PIC 9(08).
012900         10  TT-TYPE                 PIC X(06).
013000         10  TT-AMOUNT               PIC S9(9)V99.
013100         10  TT-DESCRIPTION           PIC X(100).
013200         10  FILLER                   PIC X(10).
013300
013400 01  HOLD-ENTRY.
013500     05  HOLD-DATE                 PIC 9(08).
013600     05  HOLD-TYPE                 PIC X(06).
013700     05  HOLD-AMOUNT                PIC S9(9)V99.
013800     05  HOLD-DESCRIPTION           PIC X(100).
013900     05  FILLER                        PIC X(10).
014000
014100 01  EDIT-AMOUNT                   PIC -9(9).99.
014200 01  TT-DATE-WORK                  PIC 9(08).                  R0063
014300 01  TT-DATE-WORK-R REDEFINES TT-DATE-WORK.                    R0063
014400     05  TT-DATE-WORK-ANO          PIC 9(04).                  R0063
014500     05  TT-DATE-WORK-MES          PIC 9(02).                  R0063
014600     05  TT-DATE-WORK-DIA          PIC 9(02).                  R0063
014700
014800 LINKAGE SECTION.
014900 01  RUN-DATE-CCYYMMDD             PIC 9(08).
015000
015100 PROCEDURE DIVISION USING RUN-DATE-CCYYMMDD.
015200*----------------------------------------------------------------
015300 1000-MAIN.
015400*----------------------------------------------------------------
015500     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
015600     PERFORM 1200-READ-HISTREQ THRU 1200-EXIT.
015700
015800     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
015900         UNTIL HRQ-EOF.
016000
016100     PERFORM 1300-CLOSE-FILES THRU 1300-EXIT.
016200     STOP RUN.
016300*----------------------------------------------------------------
016400 1100-OPEN-FILES.
016500*----------------------------------------------------------------
016600     OPEN INPUT HISTREQ-FILE.
016700     OPEN OUTPUT PRTHIST-FILE.
016800     OPEN OUTPUT HISTCSV-FILE.
016900 1100-EXIT.
017000     EXIT.
017100*----------------------------------------------------------------
017200 1200-READ-HISTREQ.
017300*----------------------------------------------------------------
017400     READ HISTREQ-FILE
017500         AT END SET HRQ-EOF TO TRUE
017600     END-READ.
017700 1200-EXIT.
017800     EXIT.
017900*----------------------------------------------------------------
018000 1300-CLOSE-FILES.
018100*----------------------------------------------------------------
018200     CLOSE HISTREQ-FILE PRTHIST-FILE HISTCSV-FILE.
018300 1300-EXIT.
018400     EXIT.
018500*----------------------------------------------------------------
018600 2000-PROCESS-ONE-REQUEST.
018700*----------------------------------------------------------------
018800     PERFORM 2100-LOAD-TABLE THRU 2100-EXIT.
018900     PERFORM 2200-SORT-TABLE THRU 2200-EXIT.
019000     PERFORM 2300-PRINT-HEADER THRU 2300-EXIT.
019100     PERFORM 2400-WALK-TABLE THRU 2400-EXIT.
019200
019300     PERFORM 1200-READ-HISTREQ THRU 1200-EXIT.
019400 2000-EXIT.
019500     EXIT.
019600*----------------------------------------------------------------
019700 2100-LOAD-TABLE.
019800*----------------------------------------------------------------
019900*    SCAN TRANFILE FOR EVERY ROW BELONGING TO THIS USER THAT
020000*    PASSES THE DATE/TYPE/AMOUNT FILTERS ON THE REQUEST RECORD.
020100     MOVE 0 TO TRAN-COUNT.
020200     MOVE "N" TO TRAN-EOF-SW.
020300     OPEN INPUT TRAN-FILE.
020400     IF FS-TRAN = "35"
020500         GO TO 2100-EXIT
020600     END-IF.
020700 2110-LOAD-LOOP.
020800     READ TRAN-FILE NEXT RECORD
020900         AT END SET TRAN-EOF TO TRUE
021000     END-READ.
021100     IF TRAN-EOF
021200         GO TO 2100-DONE
021300     END-IF.
021400     IF TRN-USER-ID NOT = HRQ-USER-ID
021500         GO TO 2110-LOAD-LOOP
021600     END-IF.
021700     IF HRQ-DATE-FROM > 0
021800         AND TRN-DATE < HRQ-DATE-FROM
021900         GO TO 2110-LOAD-LOOP
022000     END-IF.
022100     IF HRQ-DATE-TO > 0
022200         AND TRN-DATE > HRQ-DATE-TO
022300         GO TO 2110-LOAD-LOOP
022400     END-IF.
022500     IF HRQ-TYPE-FILTER NOT = SPACES
022600         AND TRN-TYPE NOT = HRQ-TYPE-FILTER
022700         GO TO 2110-LOAD-LOOP
022800     END-IF.
022900     IF HRQ-AMOUNT-MIN NOT = 0
023000         AND TRN-AMOUNT < HRQ-AMOUNT-MIN
023100         GO TO 2110-LOAD-LOOP
023200     END-IF.
023300     IF HRQ-AMOUNT-MAX NOT = 0
023400         AND TRN-AMOUNT > HRQ-AMOUNT-MAX
023500         GO TO 2110-LOAD-LOOP
023600     END-IF.
023700     IF TRAN-COUNT < 500
023800         ADD 1 TO TRAN-COUNT
023900         MOVE TRN-DATE TO TT-DATE (TRAN-COUNT)
024000         MOVE TRN-TYPE TO TT-TYPE (TRAN-COUNT)
024100         MOVE TRN-AMOUNT TO TT-AMOUNT (TRAN-COUNT)
024200         MOVE TRN-DESCRIPTION TO TT-DESCRIPTION (TRAN-COUNT)
024300     END-IF.
024400     GO TO 2110-LOAD-LOOP.
024500 2100-DONE.
024600     CLOSE TRAN-FILE.
024700 2100-EXIT.
024800     EXIT.
024900*----------------------------------------------------------------
025000 2200-SORT-TABLE.
025100*----------------------------------------------------------------
025200*    SHUTTLE SORT - NO SORT VERB HAS EVER APPEARED IN THIS SHOP'S
025300*    PROGRAMS, SO THE TABLE IS PUT IN ORDER ONE SWAP AT A TIME,
025400*    DATE OR AMOUNT, ASCENDING OR DESCENDING PER HRQ-SORT-KEY/DIR.
025500     IF TRAN-COUNT < 2
025600         GO TO 2200-EXIT
025700     END-IF.
025800     SUBTRACT 1 FROM TRAN-COUNT GIVING SUB-I.
025900 2210-PASS-LOOP.
026000     IF SUB-I < 1
026100         GO TO 2200-EXIT
026200     END-IF.
026300     MOVE 1 TO SUB-J.
026400 2220-COMPARE-LOOP.
026500     IF SUB-J > SUB-I
026600         GO TO 2230-NEXT-PASS
026700     END-IF.
026800     PERFORM 2240-COMPARE-ENTRIES THRU 2240-EXIT.
026900     IF SWAP-IS-NEEDED
027000         MOVE TT-ENTRY (SUB-J) TO HOLD-ENTRY
027100         MOVE TT-ENTRY (SUB-J + 1) TO TT-ENTRY (SUB-J)
027200         MOVE HOLD-ENTRY TO TT-ENTRY (SUB-J + 1)
027300     END-IF.
027400     ADD 1 TO SUB-J.
027500     GO TO 2220-COMPARE-LOOP.
027600 2230-NEXT-PASS.
027700     SUBTRACT 1 FROM SUB-I.
027800     GO TO 2210-PASS-LOOP.
027900 2200-EXIT.
028000     EXIT.
028100*----------------------------------------------------------------
028200 2240-COMPARE-ENTRIES.
028300*----------------------------------------------------------------
028400     MOVE "N" TO SWAP-NEEDED-SW.
028500     IF HRQ-SORT-KEY = "amount"
028600         IF HRQ-SORT-DIR = "desc"
028700             IF TT-AMOUNT (SUB-J) < TT-AMOUNT (SUB-J + 1)
028800                 MOVE "Y" TO SWAP-NEEDED-SW
028900             END-IF
029000         ELSE
029100             IF TT-AMOUNT (SUB-J) > TT-AMOUNT (SUB-J + 1)
029200                 MOVE "Y" TO SWAP-NEEDED-SW
029300             END-IF
029400         END-IF
029500     ELSE
029600         IF HRQ-SORT-DIR = "desc"
029700             IF TT-DATE (SUB-J) < TT-DATE (SUB-J + 1)
029800                 MOVE "Y" TO SWAP-NEEDED-SW
029900             END-IF
030000         ELSE
030100             IF TT-DATE (SUB-J) > TT-DATE (SUB-J + 1)
030200                 MOVE "Y" TO SWAP-NEEDED-SW
030300             END-IF
030400         END-IF
030500     END-IF.
030600 2240-EXIT.
030700     EXIT.
030800*----------------------------------------------------------------
030900 2300-PRINT-HEADER.
031000*----------------------------------------------------------------
031100     MOVE ALL "+" TO BORDER-CHAR.
031200     MOVE SPACES TO PRT-RECORD.
031300     MOVE PRINT-LINE (1:78) TO PRT-LINE.
031400     WRITE PRT-RECORD.
031500
031600     MOVE SPACES TO PRT-RECORD.
031700     MOVE "Date       Description     Debit         "           R0063
031800         TO PRT-LINE (1:41).                                    R0063
031900     MOVE "Credit        Balance" TO PRT-LINE (42:22).           R0063
032000     WRITE PRT-RECORD.
032100
032200     MOVE ALL "-" TO BORDER-CHAR.
032300     MOVE SPACES TO PRT-RECORD.
032400     MOVE PRINT-LINE (1:78) TO PRT-LINE.
032500     WRITE PRT-RECORD.
032600
032700     MOVE 0 TO RUNNING-BALANCE.
032800 2300-EXIT.
032900     EXIT.
033000*----------------------------------------------------------------
033100 2400-WALK-TABLE.
033200*----------------------------------------------------------------
033300     IF TRAN-COUNT = 0
033400         GO TO 2400-EXIT
033500     END-IF.
033600     SET TT-IDX TO 1.
033700 2410-WALK-LOOP.
033800     IF TT-IDX > TRAN-COUNT
033900         GO TO 2400-EXIT
034000     END-IF.
034100
034200     MOVE SPACES TO LEDG-HISTORY-LINE.
034300     MOVE TT-DATE (TT-IDX) TO TT-DATE-WORK.                    R0063
034400     STRING TT-DATE-WORK-ANO "-" TT-DATE-WORK-MES "-"          R0063
034500         TT-DATE-WORK-DIA DELIMITED BY SIZE INTO RPT-DATE      R0063
034600     END-STRING.                                               R0063
034700     MOVE TT-DESCRIPTION (TT-IDX) (1:15) TO RPT-DESCRIPTION.
034800     MOVE SPACES TO RPT-DEBIT.
034900     MOVE SPACES TO RPT-CREDIT.
035000
035100     IF TT-TYPE (TT-IDX) = "debit "
035200         ADD TT-AMOUNT (TT-IDX) TO RUNNING-BALANCE
035300         MOVE TT-AMOUNT (TT-IDX) TO EDIT-AMOUNT
035400         MOVE EDIT-AMOUNT TO RPT-DEBIT
035500     ELSE
035600         SUBTRACT TT-AMOUNT (TT-IDX) FROM RUNNING-BALANCE
035700         MOVE TT-AMOUNT (TT-IDX) TO EDIT-AMOUNT
035800         MOVE EDIT-AMOUNT TO RPT-CREDIT
035900     END-IF.
036000     MOVE RUNNING-BALANCE TO EDIT-AMOUNT.
036100     MOVE EDIT-AMOUNT TO RPT-BALANCE.
036200
036300     MOVE SPACES TO PRT-RECORD.
036400     MOVE LEDG-HISTORY-LINE TO PRT-LINE (1:72).
036500     WRITE PRT-RECORD.
036600     WRITE LEDG-HISTORY-LINE.
036700
036800     SET TT-IDX UP BY 1.
036900     GO TO 2410-WALK-LOOP.
037000 2400-EXIT.
037100     EXIT.
