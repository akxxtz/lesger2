000100*
000200*----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*----------------------------------------------------------------
000500 PROGRAM-ID.    LEDG030.
000600 AUTHOR.        J MARTINEZ.
000700 INSTALLATION.  UNIZARBANK DATA CENTER.
000800 DATE-WRITTEN.  06-11-1990.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200*  L E D G 0 3 0  -  LOAN ORIGINATION AND AMORTIZATION
001300*
001400*  READS TODAY'S PENDING LOAN REQUESTS (LOANREQ, ONE ROW PER
001500*  REQUEST), REJECTS ANY USER WHO ALREADY HAS AN ACTIVE LOAN,
001600*  WORKS OUT SIMPLE INTEREST/TOTAL REPAYMENT/MONTHLY PAYMENT THE
001700*  WAY TELDEP USED TO TOTAL UP A BILL COUNT, AND APPENDS A NEW
001800*  LOAN-RECORD WITH LOAN-ID = CURRENT LOANFILE RECORD COUNT + 1 -
001900*  SAME LAST-MOV-NUM-PLUS-ONE NUMBERING TELDEP USED FOR MOV-NUM.
002000*
002100*  CHANGE LOG
002200*  ----------
002300*  06-11-90  JMR  R0008  ORIGINAL DEPOSIT/BILL-COUNT POSTING
002400*                        (TELDEP) - EUR10/EUR20/EUR50 COUNTERS
002500*  03-02-92  JMR  R0020  ADDED ONE-ACTIVE-LOAN-PER-CARD CHECK
002600*  08-02-93  JMR  R0024  REWRITTEN FOR LOAN ORIGINATION - BILL
002700*                        COUNTERS DROPPED, PRINCIPAL/RATE/TERM
002800*                        READ FROM LOANREQ INSTEAD
002900*  09-09-98  LGG  Y2K03  LON-CREATED-AT-ANO WIDENED 9(2)->9(4)
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS LEDG-VALID-DIGIT IS "0" THRU "9"
003600     UPSI-0 IS LEDG-RERUN-SW
003700         ON STATUS IS LEDG-RERUN-REQUESTED
003800         OFF STATUS IS LEDG-NOT-RERUN.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT LOANREQ-FILE ASSIGN TO LOANREQ
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS FS-LRQ.
004500
004600     SELECT LOAN-FILE ASSIGN TO LOANFILE
004700         ORGANIZATION IS INDEXED
004800         ACCESS MODE IS DYNAMIC
004900         RECORD KEY IS LON-ID
005000         FILE STATUS IS FS-LOAN.
005100
005200     SELECT LOANRSLT-FILE ASSIGN TO LOANRSLT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-LRS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  LOANREQ-FILE
005900     LABEL RECORD STANDARD
006000     VALUE OF FILE-ID IS "LOANREQ.DAT".
006100 01  LRQ-RECORD.
006200     05  LRQ-USER-ID                PIC 9(09).
006300     05  LRQ-PRINCIPAL              PIC S9(9)V99.
006400     05  LRQ-INTEREST-RATE          PIC S9(3)V99.
006500     05  LRQ-REPAYMENT-PERIOD       PIC 9(03).
006600     05  FILLER                     PIC X(30).
006700
006800 FD  LOAN-FILE
006900     LABEL RECORD STANDARD
007000     VALUE OF FILE-ID IS "LOANMAST.DAT".
007100 COPY LEDLON01.
007200
007300 FD  LOANRSLT-FILE
007400     LABEL RECORD STANDARD
007500     VALUE OF FILE-ID IS "LOANRSLT.DAT".
007600 01  LRS-RECORD.
007700     05  LRS-USER-ID                PIC 9(09).
007800     05  FILLER                     PIC X(01).
007900     05  LRS-STATUS                 PIC X(08).
008000     05  FILLER                     PIC X(01).
008100     05  LRS-TOTAL-INTEREST         PIC -9(9).99.
008200     05  FILLER                     PIC X(01).
008300     05  LRS-TOTAL-REPAYMENT        PIC -9(9).99.
008400     05  FILLER                     PIC X(01).
008500     05  LRS-MONTHLY-PAYMENT        PIC -9(9).99.
008600     05  FILLER                     PIC X(10).
008700
008800 WORKING-STORAGE SECTION.
008900 01  FS-LRQ                         PIC X(02).
009000 01  FS-LOAN                        PIC X(02).
009100 01  FS-LRS                         PIC X(02).
009200
009300 01  TODAY-CCYYMMDD           PIC 9(08).
009400 01  TODAY-CCYYMMDD-R REDEFINES TODAY-CCYYMMDD.
009500     05  TODAY-ANO                 PIC 9(04).
009600     05  TODAY-MES                 PIC 9(02).
009700     05  TODAY-DIA                 PIC 9(02).
009800
009900 01  SWITCHES.
010000     05  LRQ-EOF-SW              PIC X(01) VALUE "N".
010100         88  LRQ-EOF                      VALUE "Y".
010200     05  LOAN-EOF-SW             PIC X(01) VALUE "N".
010300         88  LOAN-EOF                     VALUE "Y".
010400     05  ACTIVE-FOUND-SW         PIC X(01) VALUE "N".
010500         88  ACTIVE-LOAN-FOUND            VALUE "Y".
010600
010700 01  LOAN-COUNT                  PIC 9(09) COMP.
010800 01  NEXT-LON-ID                 PIC 9(09) COMP.
010900 01  ACCEPTED-COUNT              PIC 9(05) COMP.
011000 01  REJECTED-COUNT              PIC 9(05) COMP.
011100
011200 01  TOTAL-INTEREST              PIC S9(9)V99.
011300 01  TOTAL-REPAYMENT             PIC S9(9)V99.
011400 01  MONTHLY-PAYMENT             PIC S9(9)V99.
011500 01  TOTAL-INTEREST-R REDEFINES TOTAL-INTEREST.
011600     05  TI-WHOLE                PIC S9(9).
011700     05  TI-CENTS                PIC 9(2).
011800 01  TOTAL-REPAYMENT-R REDEFINES TOTAL-REPAYMENT.
011900     05  TR-WHOLE                PIC S9(9).
012000     05  TR-CENTS                PIC 9(2).
012100
012200 LINKAGE SECTION.
012300 01  RUN-DATE-CCYYMMDD           PIC 9(08).
012400
012500 PROCEDURE DIVISION USING RUN-DATE-CCYYMMDD.
012600*----------------------------------------------------------------
012700 1000-MAIN.
012800*----------------------------------------------------------------
012900     MOVE RUN-DATE-CCYYMMDD TO TODAY-CCYYMMDD.
013000     MOVE 0 TO ACCEPTED-COUNT.
013100     MOVE 0 TO REJECTED-COUNT.
013200     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
013300     PERFORM 1200-COUNT-LOANS THRU 1200-EXIT.
013400     PERFORM 1300-READ-LOANREQ THRU 1300-EXIT.
013500
013600     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
013700         UNTIL LRQ-EOF.
013800
013900     PERFORM 1400-CLOSE-FILES THRU 1400-EXIT.
014000     DISPLAY "LEDG030 - " ACCEPTED-COUNT " ORIGINATED, "
014100         REJECTED-COUNT " REJECTED.".
014200     STOP RUN.
014300*----------------------------------------------------------------
014400 1100-OPEN-FILES.
014500*----------------------------------------------------------------
014600     OPEN INPUT LOANREQ-FILE.
014700     OPEN OUTPUT LOANRSLT-FILE.
014800 1100-EXIT.
014900     EXIT.
015000*----------------------------------------------------------------
015100 1200-COUNT-LOANS.
015200*----------------------------------------------------------------
015300     MOVE 0 TO LOAN-COUNT.
015400     OPEN INPUT LOAN-FILE.
015500     IF FS-LOAN = "35"
015600         MOVE 1 TO NEXT-LON-ID
015700         OPEN I-O LOAN-FILE
015800         CLOSE LOAN-FILE
015900     ELSE
016000         PERFORM 1210-COUNT-LOOP THRU 1210-EXIT
016100             UNTIL LOAN-EOF
016200         CLOSE LOAN-FILE
016300         MOVE "N" TO LOAN-EOF-SW
016400         ADD LOAN-COUNT 1 GIVING NEXT-LON-ID
016500     END-IF.
016600 1200-EXIT.
016700     EXIT.
016800*----------------------------------------------------------------
016900 1210-COUNT-LOOP.
017000*----------------------------------------------------------------
017100     READ LOAN-FILE NEXT RECORD
017200         AT END SET LOAN-EOF TO TRUE
017300     END-READ.
017400     IF NOT LOAN-EOF
017500         ADD 1 TO LOAN-COUNT
017600     END-IF.
017700 1210-EXIT.
017800     EXIT.
017900*----------------------------------------------------------------
018000 1300-READ-LOANREQ.
018100*----------------------------------------------------------------
018200     READ LOANREQ-FILE
018300         AT END SET LRQ-EOF TO TRUE
018400     END-READ.
018500 1300-EXIT.
018600     EXIT.
018700*----------------------------------------------------------------
018800 1400-CLOSE-FILES.
018900*----------------------------------------------------------------
019000     CLOSE LOANREQ-FILE LOANRSLT-FILE.
019100 1400-EXIT.
019200     EXIT.
019300*----------------------------------------------------------------
019400 2000-PROCESS-ONE-REQUEST.
019500*----------------------------------------------------------------
019600     PERFORM 2100-CHECK-ACTIVE-LOAN THRU 2100-EXIT.
019700
019800     IF ACTIVE-LOAN-FOUND
019900         OR LRQ-PRINCIPAL <= 0
020000         OR LRQ-INTEREST-RATE <= 0
020100         OR LRQ-REPAYMENT-PERIOD <= 0
020200         ADD 1 TO REJECTED-COUNT
020300         MOVE LRQ-USER-ID TO LRS-USER-ID
020400         MOVE "rejected" TO LRS-STATUS
020500         MOVE 0 TO LRS-TOTAL-INTEREST
020600         MOVE 0 TO LRS-TOTAL-REPAYMENT
020700         MOVE 0 TO LRS-MONTHLY-PAYMENT
020800         WRITE LRS-RECORD
020900         GO TO 2000-NEXT
021000     END-IF.
021100
021200     PERFORM 2200-COMPUTE-TERMS THRU 2200-EXIT.
021300     PERFORM 2300-WRITE-LOAN THRU 2300-EXIT.
021400
021500     MOVE LRQ-USER-ID TO LRS-USER-ID.
021600     MOVE "active  " TO LRS-STATUS.
021700     MOVE TOTAL-INTEREST TO LRS-TOTAL-INTEREST.
021800     MOVE TOTAL-REPAYMENT TO LRS-TOTAL-REPAYMENT.
021900     MOVE MONTHLY-PAYMENT TO LRS-MONTHLY-PAYMENT.
022000     WRITE LRS-RECORD.
022100     ADD 1 TO ACCEPTED-COUNT.
022200
022300 2000-NEXT.
022400     PERFORM 1300-READ-LOANREQ THRU 1300-EXIT.
022500 2000-EXIT.
022600     EXIT.
022700*----------------------------------------------------------------
022800 2100-CHECK-ACTIVE-LOAN.
022900*----------------------------------------------------------------
023000     MOVE "N" TO ACTIVE-FOUND-SW.
023100     MOVE "N" TO LOAN-EOF-SW.
023200     CLOSE LOAN-FILE.
023300     OPEN INPUT LOAN-FILE.
023400     IF FS-LOAN = "35"
023500         GO TO 2100-EXIT
023600     END-IF.
023700 2110-LOAN-LOOP.
023800     READ LOAN-FILE NEXT RECORD
023900         AT END GO TO 2100-EXIT
024000     END-READ.
024100     IF LON-USER-ID = LRQ-USER-ID AND LON-IS-ACTIVE
024200         MOVE "Y" TO ACTIVE-FOUND-SW
024300         GO TO 2100-EXIT
024400     END-IF.
024500     GO TO 2110-LOAN-LOOP.
024600 2100-EXIT.
024700     EXIT.
024800*----------------------------------------------------------------
024900 2200-COMPUTE-TERMS.
025000*----------------------------------------------------------------
025100*    TOTAL-INTEREST = PRINCIPAL * RATE * PERIOD / 1200
025200*    TOTAL-REPAYMENT = PRINCIPAL + TOTAL-INTEREST
025300*    MONTHLY-PAYMENT = TOTAL-REPAYMENT / PERIOD, ROUNDED HALF-UP
025400     COMPUTE TOTAL-INTEREST ROUNDED =
025500         (LRQ-PRINCIPAL * LRQ-INTEREST-RATE
025600             * LRQ-REPAYMENT-PERIOD) / 1200.
025700     ADD LRQ-PRINCIPAL TO TOTAL-INTEREST
025800         GIVING TOTAL-REPAYMENT.
025900     COMPUTE MONTHLY-PAYMENT ROUNDED =
026000         TOTAL-REPAYMENT / LRQ-REPAYMENT-PERIOD.
026100 2200-EXIT.
026200     EXIT.
026300*----------------------------------------------------------------
026400 2300-WRITE-LOAN.
026500*----------------------------------------------------------------
026600     OPEN I-O LOAN-FILE.
026700     MOVE NEXT-LON-ID TO LON-ID.
026800     MOVE LRQ-USER-ID TO LON-USER-ID.
026900     MOVE LRQ-PRINCIPAL TO LON-PRINCIPAL-AMOUNT.
027000     MOVE LRQ-INTEREST-RATE TO LON-INTEREST-RATE.
027100     MOVE LRQ-REPAYMENT-PERIOD TO LON-REPAYMENT-PERIOD.
027200     MOVE TOTAL-REPAYMENT TO LON-OUTSTANDING-BALANCE.
027300     SET LON-IS-ACTIVE TO TRUE.
027400     MOVE TODAY-ANO TO LON-CREATED-ANO.
027500     MOVE TODAY-MES TO LON-CREATED-MES.
027600     MOVE TODAY-DIA TO LON-CREATED-DIA.
027700     WRITE LEDG-LOAN-RECORD
027800         INVALID KEY GO TO 2300-EXIT
027900     END-WRITE.
028000     CLOSE LOAN-FILE.
028100     ADD 1 TO NEXT-LON-ID.
028200 2300-EXIT.
028300     EXIT.
