000100*
000200*----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*----------------------------------------------------------------
000500 PROGRAM-ID.    LEDG040.
000600 AUTHOR.        J MARTINEZ.
000700 INSTALLATION.  UNIZARBANK DATA CENTER.
000800 DATE-WRITTEN.  08-02-1993.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200*  L E D G 0 4 0  -  LOAN REPAYMENT POSTING
001300*
001400*  FOR EACH ROW ON REPAYREQ, FINDS THE USER'S ONE ACTIVE LOAN,
001500*  VALIDATES THE REPAYMENT AMOUNT AND REWRITES OUTSTANDING
001600*  BALANCE IN PLACE - SAME READ-NEXT/MOVE/REWRITE SEQUENCE TELPIN
001700*  USED TO POST A NEW PIN OVER TARJETAREG, NOW APPLIED TO
001800*  LOAN-RECORD'S OUTSTANDING-BALANCE AND STATUS.
001900*
002000*  CHANGE LOG
002100*  ----------
002200*  08-02-93  JMR  R0024  ORIGINAL CLAVE-CHANGE READ/REWRITE
002300*                        (TELPIN) - INTENTOS LOCKOUT CARRIED OVER
002400*                        AS LOAN-REJECTED COUNT ONLY, NO LOCKOUT
002500*  02-14-97  LGG  R0045  REWRITTEN FOR LOAN REPAYMENT - PIN
002600*                        FIELDS REPLACED WITH OUTSTANDING-BALANCE
002700*  10-05-98  LGG  Y2K03  NO DATE FIELDS TOUCHED - VERIFIED CLEAN
002800*  02-09-00  PMZ  R0052  PAYING OFF A LOAN NOW CLEARS THE
002900*                        OVERDUE LOCK LEDG050 SETS ON USERMAST
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS LEDG-VALID-DIGIT IS "0" THRU "9"
003600     UPSI-0 IS LEDG-RERUN-SW
003700         ON STATUS IS LEDG-RERUN-REQUESTED
003800         OFF STATUS IS LEDG-NOT-RERUN.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT REPAYREQ-FILE ASSIGN TO REPAYREQ
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS FS-RPQ.
004500
004600     SELECT LOAN-FILE ASSIGN TO LOANFILE
004700         ORGANIZATION IS INDEXED
004800         ACCESS MODE IS DYNAMIC
004900         RECORD KEY IS LON-ID
005000         FILE STATUS IS FS-LOAN.
005100
005200     SELECT LOANRSLT-FILE ASSIGN TO LOANRSLT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-LRS.
005500
005600     SELECT USER-FILE ASSIGN TO USRFILE
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS DYNAMIC
005900         RECORD KEY IS USR-ID
006000         FILE STATUS IS FS-USR.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  REPAYREQ-FILE
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID IS "REPAYREQ.DAT".
006700 01  RPQ-RECORD.
006800     05  RPQ-USER-ID                PIC 9(09).
006900     05  RPQ-AMOUNT                 PIC S9(9)V99.
007000     05  FILLER                     PIC X(30).
007100
007200 FD  LOAN-FILE
007300     LABEL RECORD STANDARD
007400     VALUE OF FILE-ID IS "LOANMAST.DAT".
007500 COPY LEDLON01.
007600
007700 FD  LOANRSLT-FILE
007800     LABEL RECORD STANDARD
007900     VALUE OF FILE-ID IS "LOANRSLT.DAT".
008000 01  LRS-RECORD.
008100     05  LRS-USER-ID                PIC 9(09).
008200     05  FILLER                     PIC X(01).
008300     05  LRS-STATUS                 PIC X(08).
008400     05  FILLER                     PIC X(01).
008500     05  LRS-NEW-BALANCE            PIC -9(9).99.
008600     05  FILLER                     PIC X(20).
008700
008800 FD  USER-FILE
008900     LABEL RECORD STANDARD
009000     VALUE OF FILE-ID IS "USERMAST.DAT".
009100 COPY LEDUSR01.
009200
009300 WORKING-STORAGE SECTION.
009400 01  FS-RPQ                         PIC X(02).
009500 01  FS-LOAN                        PIC X(02).
009600 01  FS-LRS                         PIC X(02).
009700 01  FS-USR                         PIC X(02).
009800
009900 01  SWITCHES.
010000     05  RPQ-EOF-SW              PIC X(01) VALUE "N".
010100         88  RPQ-EOF                      VALUE "Y".
010200     05  LOAN-EOF-SW             PIC X(01) VALUE "N".
010300         88  LOAN-EOF                     VALUE "Y".
010400     05  LOAN-FOUND-SW           PIC X(01) VALUE "N".
010500         88  LOAN-WAS-FOUND               VALUE "Y".
010600
010700 01  ACCEPTED-COUNT              PIC 9(05) COMP.
010800 01  REJECTED-COUNT              PIC 9(05) COMP.
010900 01  NEW-BALANCE                 PIC S9(9)V99.
011000 01  NEW-BALANCE-R REDEFINES NEW-BALANCE.
011100     05  NB-WHOLE                PIC S9(9).
011200     05  NB-CENTS                PIC 9(2).
011300
011400 LINKAGE SECTION.
011500 01  RUN-DATE-CCYYMMDD           PIC 9(08).
011600
011700 PROCEDURE DIVISION USING RUN-DATE-CCYYMMDD.
011800*----------------------------------------------------------------
011900 1000-MAIN.
012000*----------------------------------------------------------------
012100     MOVE 0 TO ACCEPTED-COUNT.
012200     MOVE 0 TO REJECTED-COUNT.
012300     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
012400     PERFORM 1200-READ-REPAYREQ THRU 1200-EXIT.
012500
012600     PERFORM 2000-PROCESS-ONE-REPAYMENT THRU 2000-EXIT
012700         UNTIL RPQ-EOF.
012800
012900     PERFORM 1300-CLOSE-FILES THRU 1300-EXIT.
013000     DISPLAY "LEDG040 - " ACCEPTED-COUNT " POSTED, "
013100         REJECTED-COUNT " REJECTED.".
013200     STOP RUN.
013300*----------------------------------------------------------------
013400 1100-OPEN-FILES.
013500*----------------------------------------------------------------
013600     OPEN INPUT REPAYREQ-FILE.
013700     OPEN OUTPUT LOANRSLT-FILE.
013800     OPEN I-O USER-FILE.
013900 1100-EXIT.
014000     EXIT.
014100*----------------------------------------------------------------
014200 1200-READ-REPAYREQ.
014300*----------------------------------------------------------------
014400     READ REPAYREQ-FILE
014500         AT END SET RPQ-EOF TO TRUE
014600     END-READ.
014700 1200-EXIT.
014800     EXIT.
014900*----------------------------------------------------------------
015000 1300-CLOSE-FILES.
015100*----------------------------------------------------------------
015200     CLOSE REPAYREQ-FILE LOANRSLT-FILE USER-FILE.
015300 1300-EXIT.
015400     EXIT.
015500*----------------------------------------------------------------
015600 2000-PROCESS-ONE-REPAYMENT.
015700*----------------------------------------------------------------
015800     PERFORM 2100-FIND-ACTIVE-LOAN THRU 2100-EXIT.
015900
016000     IF NOT LOAN-WAS-FOUND
016100         OR RPQ-AMOUNT <= 0
016200         OR RPQ-AMOUNT > LON-OUTSTANDING-BALANCE
016300         ADD 1 TO REJECTED-COUNT
016400         MOVE RPQ-USER-ID TO LRS-USER-ID
016500         MOVE "rejected" TO LRS-STATUS
016600         MOVE 0 TO LRS-NEW-BALANCE
016700         WRITE LRS-RECORD
016800         GO TO 2000-NEXT
016900     END-IF.
017000
017100     PERFORM 2200-POST-REPAYMENT THRU 2200-EXIT.
017200     ADD 1 TO ACCEPTED-COUNT.
017300
017400 2000-NEXT.
017500     PERFORM 1200-READ-REPAYREQ THRU 1200-EXIT.
017600 2000-EXIT.
017700     EXIT.
017800*----------------------------------------------------------------
017900 2100-FIND-ACTIVE-LOAN.
018000*----------------------------------------------------------------
018100     MOVE "N" TO LOAN-FOUND-SW.
018200     MOVE "N" TO LOAN-EOF-SW.
018300     OPEN I-O LOAN-FILE.
018400     IF FS-LOAN = "35"
018500         GO TO 2100-EXIT
018600     END-IF.
018700 2110-LOAN-LOOP.
018800     READ LOAN-FILE NEXT RECORD
018900         AT END GO TO 2100-EXIT
019000     END-READ.
019100     IF LON-USER-ID = RPQ-USER-ID AND LON-IS-ACTIVE
019200         MOVE "Y" TO LOAN-FOUND-SW
019300         GO TO 2100-EXIT
019400     END-IF.
019500     GO TO 2110-LOAN-LOOP.
019600 2100-EXIT.
019700     EXIT.
019800*----------------------------------------------------------------
019900 2200-POST-REPAYMENT.
020000*----------------------------------------------------------------
020100*    LOAN-FILE IS STILL OPEN I-O AND POSITIONED ON THE MATCHING
020200*    RECORD FROM 2100 ABOVE - REWRITE APPLIES TO THAT RECORD.
020300     SUBTRACT RPQ-AMOUNT FROM LON-OUTSTANDING-BALANCE
020400         GIVING NEW-BALANCE.
020500     MOVE NEW-BALANCE TO LON-OUTSTANDING-BALANCE.
020600     IF NEW-BALANCE = 0
020700         SET LON-IS-REPAID TO TRUE
020800     END-IF.
020900     REWRITE LEDG-LOAN-RECORD
021000         INVALID KEY GO TO 2200-EXIT
021100     END-REWRITE.
021200     CLOSE LOAN-FILE.
021300
021400     IF LON-IS-REPAID
021500         PERFORM 2210-UNLOCK-USER THRU 2210-EXIT
021600     END-IF.
021700
021800     MOVE RPQ-USER-ID TO LRS-USER-ID.
021900     MOVE LON-STATUS TO LRS-STATUS.
022000     MOVE NEW-BALANCE TO LRS-NEW-BALANCE.
022100     WRITE LRS-RECORD.
022200 2200-EXIT.
022300     EXIT.
022400*----------------------------------------------------------------
022500 2210-UNLOCK-USER.
022600*----------------------------------------------------------------
022700*    A PAID-OFF LOAN LIFTS WHATEVER OVERDUE LOCK LEDG050 SET ON
022800*    USERMAST - RESOLVED MEANS RESOLVED, NOT JUST CURRENT.
022900     MOVE RPQ-USER-ID TO USR-ID.
023000     READ USER-FILE
023100         INVALID KEY GO TO 2210-EXIT
023200     END-READ.
023300     IF USR-LOCKED-OVERDUE                                        R0052   
023400         SET USR-ACTIVE TO TRUE                                   R0052   
023500         REWRITE LEDG-USER-RECORD
023600             INVALID KEY GO TO 2210-EXIT
023700         END-REWRITE
023800     END-IF.
023900 2210-EXIT.
024000     EXIT.
