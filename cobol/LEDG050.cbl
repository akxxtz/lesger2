000100*
000200*----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*----------------------------------------------------------------
000500 PROGRAM-ID.    LEDG050.
000600 AUTHOR.        J MARTINEZ.
000700 INSTALLATION.  UNIZARBANK DATA CENTER.
000800 DATE-WRITTEN.  11-02-1991.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200*  L E D G 0 5 0  -  LOAN REMINDER / OVERDUE CHECK
001300*
001400*  WALKS LOANFILE FOR EVERY ACTIVE LOAN, THE SAME READ-NEXT PASS
001500*  TELXFER USED TO WORK THROUGH TRANSFERENCIAS.UBD LOOKING FOR
001600*  ITEMS DUE TODAY, ONLY HERE THE "DUE DATE" IS CREATED-AT PLUS
001700*  REPAYMENT-PERIOD MONTHS INSTEAD OF A STORED TRANS-DATE.  A
001800*  LOAN PAST DUE GETS THE CARDHOLDER LOCKED OUT OF LEDG010
001900*  POSTING (USR-RECORD-STATUS "L") UNTIL LEDG040 PAYS IT OFF;
002000*  A LOAN DUE SOON GETS A REMINDER LINE WITH THE SUGGESTED
002100*  MONTHLY PAYMENT INSTEAD.
002200*
002300*  CHANGE LOG
002400*  ----------
002500*  11-02-91  JMR  R0016  ORIGINAL BATCH SWEEP OF PENDING
002600*                        TRANSFERENCIAS (TELXFER) - PUNTUAL VS
002700*                        MENSUAL DATE COMPARE
002800*  03-02-92  JMR  R0020  ADDED DESTINO-CARD BALANCE CREDIT LEG
002900*  09-21-94  LGG  R0034  REWRITTEN FOR LOAN DUE-DATE CHECK -
003000*                        TRANSFERENCIAS LOGIC REPLACED BY
003100*                        CREATED-AT + REPAYMENT-PERIOD MONTHS
003200*  09-09-98  LGG  Y2K03  DUE-DATE/RUN-DATE WIDENED TO CCYYMMDD
003300*  01-18-00  PMZ  R0052  DAY-COUNT NOW 30/360, MATCHES LEDG030
003400*                        AMORTIZATION CONVENTION (WAS TRUE CAL)
003500*  05-11-01  PMZ  R0064  R0052 WAS WRONG FOR THIS STEP - A
003600*                        30-DAY-MONTH SHORTCUT MISSES THE
003700*                        OVERDUE/WARNING WINDOW BY A DAY OR TWO
003800*                        NEAR MONTH BOUNDARIES.  DAYS-TO-DUE
003900*                        NOW COMES OFF A TRUE JULIAN DAY NUMBER
004000*                        (FLIEGEL/VAN FLANDERN) - LEDG030'S
004100*                        30/360 INTEREST FACTOR IS UNTOUCHED
004200*----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS LEDG-VALID-DIGIT IS "0" THRU "9"
004800     UPSI-0 IS LEDG-RERUN-SW
004900         ON STATUS IS LEDG-RERUN-REQUESTED
005000         OFF STATUS IS LEDG-NOT-RERUN.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT LOAN-FILE ASSIGN TO LOANFILE
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS DYNAMIC
005700         RECORD KEY IS LON-ID
005800         FILE STATUS IS FS-LOAN.
005900
006000     SELECT USER-FILE ASSIGN TO USRFILE
006100         ORGANIZATION IS INDEXED
006200         ACCESS MODE IS DYNAMIC
006300         RECORD KEY IS USR-ID
006400         FILE STATUS IS FS-USR.
006500
006600     SELECT LOANALRT-FILE ASSIGN TO LOANALRT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-ALR.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  LOAN-FILE
007300     LABEL RECORD STANDARD
007400     VALUE OF FILE-ID IS "LOANMAST.DAT".
007500 COPY LEDLON01.
007600
007700 FD  USER-FILE
007800     LABEL RECORD STANDARD
007900     VALUE OF FILE-ID IS "USERMAST.DAT".
008000 COPY LEDUSR01.
008100
008200 FD  LOANALRT-FILE
008300     LABEL RECORD STANDARD
008400     VALUE OF FILE-ID IS "LOANALRT.DAT".
008500 01  ALR-RECORD.
008600     05  ALR-USER-ID                 PIC 9(09).
008700     05  FILLER                      PIC X(01).
008800     05  ALR-LOAN-ID                 PIC 9(09).
008900     05  FILLER                      PIC X(01).
009000     05  ALR-ALERT-TYPE               PIC X(08).
009100     05  FILLER                      PIC X(01).
009200     05  ALR-OUTSTANDING-BALANCE      PIC -9(9).99.
009300     05  FILLER                      PIC X(01).
009400     05  ALR-SUGGESTED-PAYMENT        PIC -9(9).99.
009500     05  FILLER                      PIC X(01).
009600     05  ALR-DAYS-TO-DUE              PIC -999.
009700     05  FILLER                      PIC X(08).
009800
009900 WORKING-STORAGE SECTION.
010000 01  FS-LOAN                         PIC X(02).
010100 01  FS-USR                          PIC X(02).
010200 01  FS-ALR                          PIC X(02).
010300
010400 01  SWITCHES.
010500     05  LOAN-EOF-SW              PIC X(01) VALUE "N".
010600         88  LOAN-EOF                      VALUE "Y".
010700
010800 01  OVERDUE-COUNT                PIC 9(05) COMP.
010900 01  WARNING-COUNT                PIC 9(05) COMP.
011000
011100 01  TODAY-CCYYMMDD            PIC 9(08).
011200 01  TODAY-CCYYMMDD-R REDEFINES TODAY-CCYYMMDD.
011300     05  TODAY-ANO                  PIC 9(04).
011400     05  TODAY-MES                  PIC 9(02).
011500     05  TODAY-DIA                  PIC 9(02).
011600
011700*    DUE DATE = CREATED-AT + REPAYMENT-PERIOD MONTHS, EXPRESSED
011800*    AS A MONTH-INDEX SO THE CARRY INTO THE NEXT YEAR IS PLAIN
011900*    INTEGER DIVISION/REMAINDER - SAME TRICK AS LEDG020'S
012000*    FECHA-TOTAL COMPARE, CARRIED ONE STEP FURTHER.
012100 01  DUE-MONTH-INDEX               PIC 9(07) COMP.
012200 01  DUE-ANO                       PIC 9(04).
012300 01  DUE-MES                       PIC 9(02).
012400 01  DUE-DIA                       PIC 9(02).
012500
012600*    TRUE CALENDAR DAY NUMBER - NOT THE 30/360 SHORTCUT LEDG030   R0064
012700*    USES FOR ITS INTEREST FACTOR.  DUE-ABSDAY/TODAY-ABSDAY ARE
012800*    JULIAN DAY NUMBERS SO SUBTRACTING THEM GIVES THE REAL
012900*    NUMBER OF CALENDAR DAYS BETWEEN THE TWO DATES.               R0064
013000 01  DUE-ABSDAY                    PIC 9(07) COMP.
013100 01  TODAY-ABSDAY                    PIC 9(07) COMP.
013200 01  DAYS-TO-DUE                   PIC S9(05) COMP.
013300
013400*    WORK AREA FOR THE JULIAN DAY CONVERSION - LOADED WITH ONE    R0064
013500*    DATE AT A TIME AND RUN THROUGH 2150-CALC-JULIAN-DAY.         R0064
013600 01  JULIAN-WORK.                                                R0064
013700     05  JW-ANO                    PIC 9(04).                    R0064
013800     05  JW-MES                    PIC 9(02).                   R0064
013900     05  JW-DIA                    PIC 9(02).                   R0064
014000     05  JW-CIVIL-MES              PIC S9(3) COMP.               R0064
014100     05  JW-CIVIL-ANO              PIC S9(5) COMP.               R0064
014200     05  JW-TERM-A                 PIC S9(9) COMP.               R0064
014300     05  JW-TERM-B                 PIC S9(9) COMP.               R0064
014400     05  JW-TERM-C                 PIC S9(9) COMP.               R0064
014500     05  JW-TERM-D                 PIC S9(9) COMP.               R0064
014600     05  JW-JDN                    PIC S9(9) COMP.               R0064
014700
014800 01  SUGGESTED-PAYMENT             PIC S9(9)V99.
014900 01  SUGGESTED-PAYMENT-R REDEFINES SUGGESTED-PAYMENT.
015000     05  SUGGPAY-WHOLE             PIC S9(9).
015100     05  SUGGPAY-CENTS             PIC 9(2).
015200
015300 LINKAGE SECTION.
015400 01  RUN-DATE-CCYYMMDD             PIC 9(08).
015500
015600 PROCEDURE DIVISION USING RUN-DATE-CCYYMMDD.
015700*----------------------------------------------------------------
015800 1000-MAIN.
015900*----------------------------------------------------------------
016000     MOVE RUN-DATE-CCYYMMDD TO TODAY-CCYYMMDD.
016100     MOVE 0 TO OVERDUE-COUNT.
016200     MOVE 0 TO WARNING-COUNT.
016300     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
016400
016500     PERFORM 2000-PROCESS-ONE-LOAN THRU 2000-EXIT
016600         UNTIL LOAN-EOF.
016700
016800     PERFORM 1200-CLOSE-FILES THRU 1200-EXIT.
016900     DISPLAY "LEDG050 - " OVERDUE-COUNT " OVERDUE, "
017000         WARNING-COUNT " WARNED.".
017100     STOP RUN.
017200*----------------------------------------------------------------
017300 1100-OPEN-FILES.
017400*----------------------------------------------------------------
017500     OPEN INPUT LOAN-FILE.
017600     OPEN I-O USER-FILE.
017700     OPEN OUTPUT LOANALRT-FILE.
017800 1100-EXIT.
017900     EXIT.
018000*----------------------------------------------------------------
018100 1200-CLOSE-FILES.
018200*----------------------------------------------------------------
018300     CLOSE LOAN-FILE USER-FILE LOANALRT-FILE.
018400 1200-EXIT.
018500     EXIT.
018600*----------------------------------------------------------------
018700 2000-PROCESS-ONE-LOAN.
018800*----------------------------------------------------------------
018900     READ LOAN-FILE NEXT RECORD
019000         AT END SET LOAN-EOF TO TRUE
019100     END-READ.
019200     IF LOAN-EOF
019300         GO TO 2000-EXIT
019400     END-IF.
019500     IF NOT LON-IS-ACTIVE
019600         GO TO 2000-EXIT
019700     END-IF.
019800
019900     PERFORM 2100-COMPUTE-DUE-DATE THRU 2100-EXIT.
020000     PERFORM 2200-COMPUTE-DAYS-TO-DUE THRU 2200-EXIT.
020100
020200     IF DAYS-TO-DUE < 0
020300         PERFORM 2300-RAISE-OVERDUE THRU 2300-EXIT
020400     ELSE
020500         IF DAYS-TO-DUE <= 5
020600             PERFORM 2400-RAISE-WARNING THRU 2400-EXIT
020700         END-IF
020800     END-IF.
020900 2000-EXIT.
021000     EXIT.
021100*----------------------------------------------------------------
021200 2100-COMPUTE-DUE-DATE.
021300*----------------------------------------------------------------
021400     COMPUTE DUE-MONTH-INDEX =
021500         (LON-CREATED-ANO * 12) + LON-CREATED-MES - 1
021600             + LON-REPAYMENT-PERIOD.
021700     COMPUTE DUE-ANO = DUE-MONTH-INDEX / 12.
021800     COMPUTE DUE-MES =
021900         DUE-MONTH-INDEX - (DUE-ANO * 12) + 1.
022000     MOVE LON-CREATED-DIA TO DUE-DIA.
022100 2100-EXIT.
022200     EXIT.
022300*----------------------------------------------------------------
022400 2200-COMPUTE-DAYS-TO-DUE.
022500*----------------------------------------------------------------
022600     MOVE DUE-ANO TO JW-ANO.                                    R0064
022700     MOVE DUE-MES TO JW-MES.                                    R0064
022800     MOVE DUE-DIA TO JW-DIA.                                    R0064
022900     PERFORM 2150-CALC-JULIAN-DAY THRU 2150-EXIT.                R0064
023000     MOVE JW-JDN TO DUE-ABSDAY.                                 R0064
023100
023200     MOVE TODAY-ANO TO JW-ANO.                                  R0064
023300     MOVE TODAY-MES TO JW-MES.                                  R0064
023400     MOVE TODAY-DIA TO JW-DIA.                                  R0064
023500     PERFORM 2150-CALC-JULIAN-DAY THRU 2150-EXIT.                R0064
023600     MOVE JW-JDN TO TODAY-ABSDAY.                                R0064
023700
023800     COMPUTE DAYS-TO-DUE = DUE-ABSDAY - TODAY-ABSDAY.
023900 2200-EXIT.
024000     EXIT.
024100*----------------------------------------------------------------
024200 2150-CALC-JULIAN-DAY.                                           R0064
024300*----------------------------------------------------------------
024400*    FLIEGEL/VAN FLANDERN JULIAN DAY NUMBER - JAN AND FEB ARE     R0064
024500*    TREATED AS MONTHS 13/14 OF THE PRIOR YEAR SO THE LEAP-DAY    R0064
024600*    FALLS AT THE END OF THE COUNTED YEAR, NOT THE FRONT.         R0064
024700     IF JW-MES <= 2                                              R0064
024800         COMPUTE JW-CIVIL-MES = JW-MES + 12                      R0064
024900         COMPUTE JW-CIVIL-ANO = JW-ANO - 1                       R0064
025000     ELSE                                                        R0064
025100         MOVE JW-MES TO JW-CIVIL-MES                             R0064
025200         MOVE JW-ANO TO JW-CIVIL-ANO                             R0064
025300     END-IF.                                                     R0064
025400     COMPUTE JW-TERM-A = (153 * JW-CIVIL-MES + 2) / 5.            R0064
025500     COMPUTE JW-TERM-B = JW-CIVIL-ANO / 4.                       R0064
025600     COMPUTE JW-TERM-C = JW-CIVIL-ANO / 100.                     R0064
025700     COMPUTE JW-TERM-D = JW-CIVIL-ANO / 400.                     R0064
025800     COMPUTE JW-JDN = JW-DIA + JW-TERM-A                         R0064
025900         + (365 * JW-CIVIL-ANO) + JW-TERM-B                      R0064
026000         - JW-TERM-C + JW-TERM-D - 32045.                        R0064
026100 2150-EXIT.                                                      R0064
026200     EXIT.                                                       R0064
026300*----------------------------------------------------------------
026400 2300-RAISE-OVERDUE.
026500*----------------------------------------------------------------
026600*    OVERDUE TAKES PRECEDENCE OVER THE WARNING WINDOW - A LOAN
026700*    ALREADY PAST DUE IS NEVER ALSO REPORTED AS A REMINDER.
026800     ADD 1 TO OVERDUE-COUNT.
026900     PERFORM 2310-LOCK-USER THRU 2310-EXIT.
027000
027100     MOVE LON-USER-ID TO ALR-USER-ID.
027200     MOVE LON-ID TO ALR-LOAN-ID.
027300     MOVE "overdue " TO ALR-ALERT-TYPE.
027400     MOVE LON-OUTSTANDING-BALANCE TO ALR-OUTSTANDING-BALANCE.
027500     MOVE 0 TO ALR-SUGGESTED-PAYMENT.
027600     MOVE DAYS-TO-DUE TO ALR-DAYS-TO-DUE.
027700     WRITE ALR-RECORD.
027800 2300-EXIT.
027900     EXIT.
028000*----------------------------------------------------------------
028100 2310-LOCK-USER.
028200*----------------------------------------------------------------
028300     MOVE LON-USER-ID TO USR-ID.
028400     READ USER-FILE
028500         INVALID KEY GO TO 2310-EXIT
028600     END-READ.
028700     IF USR-ACTIVE
028800         SET USR-LOCKED-OVERDUE TO TRUE
028900         REWRITE LEDG-USER-RECORD
029000             INVALID KEY GO TO 2310-EXIT
029100         END-REWRITE
029200     END-IF.
029300 2310-EXIT.
029400     EXIT.
029500*----------------------------------------------------------------
029600 2400-RAISE-WARNING.
029700*----------------------------------------------------------------
029800     ADD 1 TO WARNING-COUNT.
029900     COMPUTE SUGGESTED-PAYMENT ROUNDED =
030000         LON-OUTSTANDING-BALANCE / LON-REPAYMENT-PERIOD.
030100
030200     MOVE LON-USER-ID TO ALR-USER-ID.
030300     MOVE LON-ID TO ALR-LOAN-ID.
030400     MOVE "reminder" TO ALR-ALERT-TYPE.
030500     MOVE LON-OUTSTANDING-BALANCE TO ALR-OUTSTANDING-BALANCE.
030600     MOVE SUGGESTED-PAYMENT TO ALR-SUGGESTED-PAYMENT.
030700     MOVE DAYS-TO-DUE TO ALR-DAYS-TO-DUE.
030800     WRITE ALR-RECORD.
030900 2400-EXIT.
031000     EXIT.
