000100*
000200*----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*----------------------------------------------------------------
000500 PROGRAM-ID.    LEDG090.
000600 AUTHOR.        P MORENO.
000700 INSTALLATION.  UNIZARBANK DATA CENTER.
000800 DATE-WRITTEN.  08-14-1997.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200*  L E D G 0 9 0  -  LOAN REPAYMENT PROGRESS REPORT
001300*
001400*  WALKS LOANMAST TOP TO BOTTOM AND PRINTS ONE PROGRESS LINE PER
001500*  LOAN EVER WRITTEN, ACTIVE OR REPAID, WITH A BAR SHOWING HOW
001600*  MUCH OF THE ORIGINAL PRINCIPAL-PLUS-INTEREST HAS COME BACK IN.
001700*  OPERATIONS ASKED FOR THIS AFTER THE 1997 LOAN PILOT - THERE
001800*  WAS NO PACK PRECEDENT FOR A PERCENT/BAR REPORT SO THIS ONE IS
001900*  WRITTEN FRESH, BUT KEPT TO THE SAME PERFORM-THRU-EXIT SHAPE AS
002000*  EVERY OTHER STEP IN THE RUN.
002100*
002200*  CHANGE LOG
002300*  ----------
002400*  08-14-97  PMZ  R0043  ORIGINAL
002500*  09-09-98  PMZ  Y2K03  NO DATE FIELDS IN THIS STEP - VERIFIED
002600*                        CLEAN
002700*  02-09-00  PMZ  R0052  CLARIFIED: TOTAL-AMOUNT USES THE FLAT
002800*                        RATE WITH NO REPAYMENT-PERIOD FACTOR -
002900*                        THIS IS A PROGRESS DISPLAY, NOT THE
003000*                        ORIGINATION SCHEDULE LEDG030 COMPUTES
003100*  04-17-01  PMZ  R0062  PRG-LINE WAS ONLY 78 BYTES - THE FULL
003200*                        "LOAN n BAR % PAID x OF y REMAINING z"
003300*                        STRING RUNS 133 - WIDENED PRG-LINE/
003400*                        PRG-RECORD SO NOTHING GETS DROPPED
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS LEDG-VALID-DIGIT IS "0" THRU "9"
004100     UPSI-0 IS LEDG-RERUN-SW
004200         ON STATUS IS LEDG-RERUN-REQUESTED
004300         OFF STATUS IS LEDG-NOT-RERUN.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT LOAN-FILE ASSIGN TO LOANFILE
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS DYNAMIC
005000         RECORD KEY IS LON-ID
005100         FILE STATUS IS FS-LON.
005200
005300     SELECT PRGRSLT-FILE ASSIGN TO PRGRSLT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-PRG.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  LOAN-FILE
006000     LABEL RECORD STANDARD
006100     VALUE OF FILE-ID IS "LOANMAST.DAT".
006200     COPY LEDLON01.
006300
006400 FD  PRGRSLT-FILE
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID IS "PRGRSLT.DAT".
006700 01  PRG-RECORD.
006800     05  PRG-LINE                    PIC X(133).            R0062
006900     05  FILLER                      PIC X(02).
007000
007100 WORKING-STORAGE SECTION.
007200 01  FS-LON                          PIC X(02).
007300 01  FS-PRG                          PIC X(02).
007400
007500 01  SWITCHES.
007600     05  LON-EOF-SW               PIC X(01) VALUE "N".
007700         88  LON-EOF                      VALUE "Y".
007800
007900 01  LOAN-COUNT                   PIC 9(05) COMP.
008000
008100 01  TOTAL-AMOUNT                 PIC S9(9)V99.
008200 01  TOTAL-AMOUNT-R REDEFINES TOTAL-AMOUNT.
008300     05  TA-WHOLE                 PIC S9(9).
008400     05  TA-CENTS                 PIC 9(2).
008500
008600 01  PAID-AMOUNT                  PIC S9(9)V99.
008700 01  PAID-AMOUNT-R REDEFINES PAID-AMOUNT.
008800     05  PA-WHOLE                 PIC S9(9).
008900     05  PA-CENTS                 PIC 9(2).
009000
009100 01  RATE-FACTOR                  PIC S9(3)V9(5).
009200 01  RATE-FACTOR-R REDEFINES RATE-FACTOR.
009300     05  RF-WHOLE                 PIC S9(3).
009400     05  RF-DEC                   PIC 9(5).
009500
009600 01  PERCENT-PAID                 PIC 9(03)V99.
009700 01  BAR-LEN                      PIC 9(03) COMP.
009800 01  BAR-LINE                     PIC X(50).
009900
010000 01  EDIT-LOAN-ID                 PIC 9(09).
010100 01  EDIT-TOTAL                   PIC -9(9).99.
010200 01  EDIT-PAID                    PIC -9(9).99.
010300 01  EDIT-REMAINING                PIC -9(9).99.
010400 01  EDIT-PERCENT                 PIC ZZ9.99.
010500
010600 LINKAGE SECTION.
010700 01  RUN-DATE-CCYYMMDD            PIC 9(08).
010800
010900 PROCEDURE DIVISION USING RUN-DATE-CCYYMMDD.
011000*----------------------------------------------------------------
011100 1000-MAIN.
011200*----------------------------------------------------------------
011300     MOVE 0 TO LOAN-COUNT.
011400     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
011500     PERFORM 1200-READ-NEXT-LOAN THRU 1200-EXIT.
011600
011700     PERFORM 2000-PROCESS-ONE-LOAN THRU 2000-EXIT
011800         UNTIL LON-EOF.
011900
012000     PERFORM 1300-CLOSE-FILES THRU 1300-EXIT.
012100     DISPLAY "LEDG090 - " LOAN-COUNT " LOANS REPORTED.".
012200     STOP RUN.
012300*----------------------------------------------------------------
012400 1100-OPEN-FILES.
012500*----------------------------------------------------------------
012600*    SAME FORCE-CREATE IDIOM AS EVERY OTHER INDEXED FILE IN THE
012700*    SHOP - IF LOANMAST DOESN'T EXIST YET THERE IS JUST NOTHING
012800*    TO REPORT.
012900     OPEN I-O LOAN-FILE.
013000     CLOSE LOAN-FILE.
013100     OPEN INPUT LOAN-FILE.
013200     OPEN OUTPUT PRGRSLT-FILE.
013300 1100-EXIT.
013400     EXIT.
013500*----------------------------------------------------------------
013600 1200-READ-NEXT-LOAN.
013700*----------------------------------------------------------------
013800     READ LOAN-FILE NEXT RECORD
013900         AT END SET LON-EOF TO TRUE
014000     END-READ.
014100 1200-EXIT.
014200     EXIT.
014300*----------------------------------------------------------------
014400 1300-CLOSE-FILES.
014500*----------------------------------------------------------------
014600     CLOSE LOAN-FILE PRGRSLT-FILE.
014700 1300-EXIT.
014800     EXIT.
014900*----------------------------------------------------------------
015000 2000-PROCESS-ONE-LOAN.
015100*----------------------------------------------------------------
015200     PERFORM 2100-COMPUTE-PROGRESS THRU 2100-EXIT.
015300     PERFORM 2200-PRINT-PROGRESS-LINE THRU 2200-EXIT.
015400     ADD 1 TO LOAN-COUNT.
015500
015600     PERFORM 1200-READ-NEXT-LOAN THRU 1200-EXIT.
015700 2000-EXIT.
015800     EXIT.
015900*----------------------------------------------------------------
016000 2100-COMPUTE-PROGRESS.
016100*----------------------------------------------------------------
016200*    TOTAL-AMOUNT = PRINCIPAL * (1 + RATE/100) - FLAT, NO
016300*    REPAYMENT-PERIOD FACTOR.  PAID = TOTAL-AMOUNT MINUS WHAT IS
016400*    STILL OUTSTANDING ON LOANMAST TODAY.
016500     COMPUTE RATE-FACTOR ROUNDED =
016600         1 + (LON-INTEREST-RATE / 100).
016700     COMPUTE TOTAL-AMOUNT ROUNDED =
016800         LON-PRINCIPAL-AMOUNT * RATE-FACTOR.
016900     COMPUTE PAID-AMOUNT ROUNDED =
017000         TOTAL-AMOUNT - LON-OUTSTANDING-BALANCE.
017100
017200     MOVE 0 TO PERCENT-PAID.
017300     IF TOTAL-AMOUNT > 0
017400         COMPUTE PERCENT-PAID ROUNDED =
017500             (PAID-AMOUNT * 100) / TOTAL-AMOUNT
017600     END-IF.
017700
017800     MOVE 0 TO BAR-LEN.
017900     IF TOTAL-AMOUNT > 0
018000         COMPUTE BAR-LEN =
018100             (PAID-AMOUNT * 50) / TOTAL-AMOUNT
018200     END-IF.
018300     MOVE SPACES TO BAR-LINE.
018400     IF BAR-LEN > 0
018500         MOVE ALL "*" TO BAR-LINE (1:BAR-LEN)
018600     END-IF.
018700 2100-EXIT.
018800     EXIT.
018900*----------------------------------------------------------------
019000 2200-PRINT-PROGRESS-LINE.
019100*----------------------------------------------------------------
019200     MOVE LON-ID TO EDIT-LOAN-ID.
019300     MOVE TOTAL-AMOUNT TO EDIT-TOTAL.
019400     MOVE PAID-AMOUNT TO EDIT-PAID.
019500     MOVE LON-OUTSTANDING-BALANCE TO EDIT-REMAINING.
019600     MOVE PERCENT-PAID TO EDIT-PERCENT.
019700
019800     MOVE SPACES TO PRG-RECORD.
019900     STRING "LOAN " EDIT-LOAN-ID " " BAR-LINE " "
020000         EDIT-PERCENT "% PAID " EDIT-PAID
020100         " OF " EDIT-TOTAL " REMAINING " EDIT-REMAINING
020200         DELIMITED BY SIZE INTO PRG-LINE
020300     END-STRING.
020400     WRITE PRG-RECORD.
020500 2200-EXIT.
020600     EXIT.
