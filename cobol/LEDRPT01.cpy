000100*--------------------------------------------------------------*
000200* LEDRPT01 - LEDGER SYSTEM - TRANSACTION HISTORY PRINT LINE    *
000300*                                                              *
000400* Columnar layout for the transaction-history report and its  *
000500* history_<user>.csv export (LEDG070).  Column widths fixed   *
000600* per the report spec: Date(10) Description(15) Debit(13)     *
000700* Credit(13) Balance(13) - wide enough for the edited          *
000800* -9(9).99 amount picture (sign, 9 digits, point, 2 decimals) *
000900* with no truncation on the alphanumeric MOVE.                 *
001000* CHANGE LOG                                                  *
001100* 1996-07-08 LGG R0041  ORIGINAL REPORT LINE                   *
001200* 2001-04-17 PMZ R0061  DEBIT/CREDIT/BALANCE WIDENED X(12)->   *
001300*                       X(13) - LAST CENTS DIGIT WAS BEING     *
001400*                       TRUNCATED ON THE ALPHANUMERIC MOVE     *
001500*--------------------------------------------------------------*
001600 01  LEDG-HISTORY-LINE.
001700     05  RPT-DATE                   PIC X(10).
001800     05  FILLER                     PIC X(01) VALUE SPACE.
001900     05  RPT-DESCRIPTION            PIC X(15).
002000     05  FILLER                     PIC X(01) VALUE SPACE.
002100     05  RPT-DEBIT                  PIC X(13).             R0061
002200     05  FILLER                     PIC X(01) VALUE SPACE.
002300     05  RPT-CREDIT                 PIC X(13).             R0061
002400     05  FILLER                     PIC X(01) VALUE SPACE.
002500     05  RPT-BALANCE                PIC X(13).             R0061
002600     05  FILLER                     PIC X(03).             R0061
