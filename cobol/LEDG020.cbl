000100*
000200*----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*----------------------------------------------------------------
000500 PROGRAM-ID.    LEDG020.
000600 AUTHOR.        J MARTINEZ.
000700 INSTALLATION.  UNIZARBANK DATA CENTER.
000800 DATE-WRITTEN.  01-09-1994.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200*  L E D G 0 2 0  -  SAVINGS MONTHLY TRANSFER (CONTROL BREAK)
001300*
001400*  WALKS USRFILE AND, FOR EVERY USER WHOSE STORED LAST-LOGIN-DATE
001500*  FALLS IN AN EARLIER MONTH/YEAR THAN TODAY'S RUN DATE, SWEEPS
001600*  WHATEVER HAS ACCUMULATED IN SAVINGS BACK INTO BALANCE AND
001700*  LOGS A "MONTHLY SAVINGS TRANSFER" DEBIT.  LAST-LOGIN-DATE IS
001800*  THEN SET TO THE RUN DATE REGARDLESS, SAME AS THE OLD
001900*  XFRBATCH PROGRAM RESET ITS OWN DATE STAMP ON EVERY
002000*  SCHEDULED-TRANSFER PASS WHETHER OR NOT ONE FIRED.
002100*
002200*  CHANGE LOG
002300*  ----------
002400*  01-09-94  LGG  R0028  ORIGINAL SCHEDULED-TRANSFER LOGIC
002500*                        (XFRBATCH) - PUNTUAL/MENSUAL DATE
002600*                        COMPARE CARRIED OVER AS FECHA-TOTAL
002700*  06-30-94  LGG  R0030  REWRITTEN FOR SAVINGS SWEEP, NOT A
002800*                        CARD-TO-CARD TRANSFER
002900*  09-09-98  LGG  Y2K03  FECHA-TOTAL WIDENED TO CCYYMMDD
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS LEDG-VALID-DIGIT IS "0" THRU "9"
003600     UPSI-0 IS LEDG-RERUN-SW
003700         ON STATUS IS LEDG-RERUN-REQUESTED
003800         OFF STATUS IS LEDG-NOT-RERUN.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT USER-FILE ASSIGN TO USRFILE
004300         ORGANIZATION IS INDEXED
004400         ACCESS MODE IS DYNAMIC
004500         RECORD KEY IS USR-ID
004600         FILE STATUS IS FS-USR.
004700
004800     SELECT TRAN-FILE ASSIGN TO TRANFILE
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS DYNAMIC
005100         RECORD KEY IS TRN-ID
005200         FILE STATUS IS FS-TRAN.
005300
005400     SELECT SAVINGS-FILE ASSIGN TO SAVFILE
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS DYNAMIC
005700         RECORD KEY IS SAV-ID
005800         FILE STATUS IS FS-SAV.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  USER-FILE
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID IS "USRFILE.DAT".
006500 COPY LEDUSR01.
006600
006700 FD  TRAN-FILE
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID IS "TRANLOG.DAT".
007000 COPY LEDTRN01.
007100
007200 FD  SAVINGS-FILE
007300     LABEL RECORD STANDARD
007400     VALUE OF FILE-ID IS "SAVELECT.DAT".
007500 COPY LEDSAV01.
007600
007700 WORKING-STORAGE SECTION.
007800 01  FS-USR                          PIC X(02).
007900 01  FS-TRAN                         PIC X(02).
008000 01  FS-SAV                          PIC X(02).
008100
008200 01  TODAY-CCYYMMDD            PIC 9(08).                   Y2K03   
008300 01  TODAY-CCYYMMDD-R REDEFINES TODAY-CCYYMMDD.                Y2K03   
008400     05  TODAY-ANO                  PIC 9(04).                   Y2K03   
008500     05  TODAY-ANO-R REDEFINES TODAY-ANO.                       Y2K03   
008600         10  TODAY-CC                PIC 9(02).
008700         10  TODAY-YY                PIC 9(02).
008800     05  TODAY-MES                  PIC 9(02).
008900     05  TODAY-DIA                  PIC 9(02).
009000
009100 01  SWITCHES.
009200     05  USR-EOF-SW               PIC X(01) VALUE "N".
009300         88  USR-EOF                        VALUE "Y".
009400     05  TRAN-EOF-SW              PIC X(01) VALUE "N".
009500         88  TRAN-EOF                       VALUE "Y".
009600     05  SAVINGS-ACTIVE-SW        PIC X(01) VALUE "N".
009700         88  SAVINGS-IS-ACTIVE              VALUE "Y".
009800
009900 01  TODAY-MES-ANO             PIC 9(06) COMP.
010000 01  LOGIN-MES-ANO            PIC 9(06) COMP.
010100 01  NEXT-TRN-ID                  PIC 9(09) COMP.
010200 01  TRN-COUNT                    PIC 9(09) COMP.
010300 01  TRANSFER-COUNT               PIC 9(05) COMP.
010400 01  SAVINGS-PCT                  PIC 9(03) COMP.
010500
010600 01  BALANCE                      PIC S9(9)V99.
010700 01  SAVINGS                      PIC S9(9)V99.
010800 01  BALANCE-R REDEFINES BALANCE.
010900     05  BALANCE-WHOLE            PIC S9(9).
011000     05  BALANCE-CENTS            PIC 9(2).
011100 01  SAVINGS-R REDEFINES SAVINGS.
011200     05  SAVINGS-WHOLE            PIC S9(9).
011300     05  SAVINGS-CENTS            PIC 9(2).
011400
011500 LINKAGE SECTION.
011600 01  RUN-DATE-CCYYMMDD           PIC 9(08).
011700
011800 PROCEDURE DIVISION USING RUN-DATE-CCYYMMDD.
011900*----------------------------------------------------------------
012000 1000-MAIN.
012100*----------------------------------------------------------------
012200     MOVE RUN-DATE-CCYYMMDD TO TODAY-CCYYMMDD.
012300     MOVE 0 TO TRANSFER-COUNT.
012400     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
012500     PERFORM 1200-COUNT-TRAN-RECORDS THRU 1200-EXIT.
012600     PERFORM 1300-READ-USER THRU 1300-EXIT.
012700
012800     PERFORM 2000-PROCESS-ONE-USER THRU 2000-EXIT
012900         UNTIL USR-EOF.
013000
013100     PERFORM 1400-CLOSE-FILES THRU 1400-EXIT.
013200     DISPLAY "LEDG020 - " TRANSFER-COUNT " SAVINGS TRANSFERS.".
013300     STOP RUN.
013400*----------------------------------------------------------------
013500 1100-OPEN-FILES.
013600*----------------------------------------------------------------
013700     OPEN I-O USER-FILE.
013800     OPEN INPUT SAVINGS-FILE.
013900 1100-EXIT.
014000     EXIT.
014100*----------------------------------------------------------------
014200 1200-COUNT-TRAN-RECORDS.
014300*----------------------------------------------------------------
014400     MOVE 0 TO TRN-COUNT.
014500     OPEN INPUT TRAN-FILE.
014600     IF FS-TRAN = "35"
014700         MOVE 1 TO NEXT-TRN-ID
014800         OPEN I-O TRAN-FILE
014900         CLOSE TRAN-FILE
015000     ELSE
015100         PERFORM 1210-COUNT-LOOP THRU 1210-EXIT
015200             UNTIL TRAN-EOF
015300         CLOSE TRAN-FILE
015400         MOVE "N" TO TRAN-EOF-SW
015500         ADD TRN-COUNT 1 GIVING NEXT-TRN-ID
015600     END-IF.
015700 1200-EXIT.
015800     EXIT.
015900*----------------------------------------------------------------
016000 1210-COUNT-LOOP.
016100*----------------------------------------------------------------
016200     READ TRAN-FILE NEXT RECORD
016300         AT END SET TRAN-EOF TO TRUE
016400     END-READ.
016500     IF NOT TRAN-EOF
016600         ADD 1 TO TRN-COUNT
016700     END-IF.
016800 1210-EXIT.
016900     EXIT.
017000*----------------------------------------------------------------
017100 1300-READ-USER.
017200*----------------------------------------------------------------
017300     READ USER-FILE NEXT RECORD
017400         AT END SET USR-EOF TO TRUE
017500     END-READ.
017600 1300-EXIT.
017700     EXIT.
017800*----------------------------------------------------------------
017900 1400-CLOSE-FILES.
018000*----------------------------------------------------------------
018100     CLOSE USER-FILE SAVINGS-FILE.
018200 1400-EXIT.
018300     EXIT.
018400*----------------------------------------------------------------
018500 2000-PROCESS-ONE-USER.
018600*----------------------------------------------------------------
018700     IF NOT USR-ACTIVE
018800         GO TO 2000-NEXT
018900     END-IF.
019000
019100     PERFORM 2100-REPLAY-SAVINGS THRU 2100-EXIT.
019200     PERFORM 2200-LOAD-SAVINGS-ELECTION THRU 2200-EXIT.
019300     PERFORM 2300-CHECK-PERIOD-BREAK THRU 2300-EXIT.
019400
019500     MOVE TODAY-CC TO USR-LOGIN-CC.
019600     MOVE TODAY-YY TO USR-LOGIN-YY.
019700     MOVE TODAY-MES TO USR-LOGIN-MM.
019800     MOVE TODAY-DIA TO USR-LOGIN-DD.
019900     REWRITE LEDG-USER-RECORD
020000         INVALID KEY GO TO 2000-NEXT
020100     END-REWRITE.
020200
020300 2000-NEXT.
020400     PERFORM 1300-READ-USER THRU 1300-EXIT.
020500 2000-EXIT.
020600     EXIT.
020700*----------------------------------------------------------------
020800 2100-REPLAY-SAVINGS.
020900*----------------------------------------------------------------
021000*    RE-DERIVE THIS USER'S SAVINGS BALANCE FROM TRANFILE BEFORE
021100*    DECIDING WHETHER A SWEEP IS DUE.
021200     MOVE 0 TO BALANCE.
021300     MOVE 0 TO SAVINGS.
021400     MOVE "N" TO TRAN-EOF-SW.
021500     OPEN INPUT TRAN-FILE.
021600     IF FS-TRAN = "35"
021700         GO TO 2100-EXIT
021800     END-IF.
021900 2110-REPLAY-LOOP.
022000     READ TRAN-FILE NEXT RECORD
022100         AT END GO TO 2120-REPLAY-DONE
022200     END-READ.
022300     IF TRN-USER-ID NOT = USR-ID
022400         GO TO 2110-REPLAY-LOOP
022500     END-IF.
022600     IF TRN-IS-DEBIT
022700         ADD TRN-AMOUNT TO BALANCE
022800         ADD TRN-SAVINGS-CUT TO SAVINGS
022900         SUBTRACT TRN-SAVINGS-CUT FROM BALANCE
023000     ELSE
023100         SUBTRACT TRN-AMOUNT FROM BALANCE
023200     END-IF.
023300     GO TO 2110-REPLAY-LOOP.
023400 2120-REPLAY-DONE.
023500     CLOSE TRAN-FILE.
023600 2100-EXIT.
023700     EXIT.
023800*----------------------------------------------------------------
023900 2200-LOAD-SAVINGS-ELECTION.
024000*----------------------------------------------------------------
024100     MOVE "N" TO SAVINGS-ACTIVE-SW.
024200     MOVE 0 TO SAVINGS-PCT.
024300     CLOSE SAVINGS-FILE.
024400     OPEN INPUT SAVINGS-FILE.
024500     IF FS-SAV = "35"
024600         GO TO 2200-EXIT
024700     END-IF.
024800 2210-SAV-LOOP.
024900     READ SAVINGS-FILE NEXT RECORD
025000         AT END GO TO 2200-EXIT
025100     END-READ.
025200     IF SAV-USER-ID = USR-ID
025300         IF SAV-IS-ACTIVE
025400             MOVE "Y" TO SAVINGS-ACTIVE-SW
025500             MOVE SAV-PCT TO SAVINGS-PCT
025600         ELSE
025700             MOVE "N" TO SAVINGS-ACTIVE-SW
025800         END-IF
025900     END-IF.
026000     GO TO 2210-SAV-LOOP.
026100 2200-EXIT.
026200     EXIT.
026300*----------------------------------------------------------------
026400 2300-CHECK-PERIOD-BREAK.
026500*----------------------------------------------------------------
026600*    CONTROL BREAK ON MONTH/YEAR, CARRIED OVER FROM XFRBATCH'S
026700*    FECHA-TOTAL-USUARIO / FECHA-TOTAL-ACTUAL COMPARE.
026800     COMPUTE TODAY-MES-ANO =
026900         (TODAY-ANO * 100) + TODAY-MES.
027000     COMPUTE LOGIN-MES-ANO =
027100         (USR-LOGIN-CC * 10000) + (USR-LOGIN-YY * 100)
027200             + USR-LOGIN-MM.
027300
027400     IF TODAY-MES-ANO NOT = LOGIN-MES-ANO
027500         AND SAVINGS > 0
027600         PERFORM 2310-WRITE-TRANSFER THRU 2310-EXIT
027700     END-IF.
027800 2300-EXIT.
027900     EXIT.
028000*----------------------------------------------------------------
028100 2310-WRITE-TRANSFER.
028200*----------------------------------------------------------------
028300     OPEN I-O TRAN-FILE.
028400     MOVE NEXT-TRN-ID TO TRN-ID.
028500     MOVE USR-ID TO TRN-USER-ID.
028600     SET TRN-IS-DEBIT TO TRUE.
028700     MOVE SAVINGS TO TRN-AMOUNT.
028800     MOVE 0 TO TRN-SAVINGS-CUT.
028900     MOVE "Monthly Savings Transfer" TO TRN-DESCRIPTION.
029000     MOVE TODAY-ANO TO TRN-DATE-ANO.
029100     MOVE TODAY-MES TO TRN-DATE-MES.
029200     MOVE TODAY-DIA TO TRN-DATE-DIA.
029300     WRITE LEDG-TRAN-RECORD
029400         INVALID KEY GO TO 2310-EXIT
029500     END-WRITE.
029600     CLOSE TRAN-FILE.
029700     ADD 1 TO NEXT-TRN-ID.
029800     ADD 1 TO TRANSFER-COUNT.
029900 2310-EXIT.
030000     EXIT.
