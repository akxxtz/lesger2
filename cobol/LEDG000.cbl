000100*
000200*----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*----------------------------------------------------------------
000500 PROGRAM-ID.    LEDG000.
000600 AUTHOR.        L GONZALEZ.
000700 INSTALLATION.  UNIZARBANK DATA CENTER.
000800 DATE-WRITTEN.  03-14-1989.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200*  L E D G 0 0 0  -  NIGHTLY LEDGER BATCH DRIVER
001300*
001400*  REPLACES THE OLD TELMENU TELLER-MACHINE MENU.  THIS PROGRAM NO
001500*  LONGER TALKS TO A SCREEN OR A CARD READER - IT READS ONE
001600*  RUN-CONTROL RECORD FROM SYSIN (TODAY'S DATE AND A STEP LIST)
001700*  AND CALLS EACH LEDGER STEP PROGRAM IN SEQUENCE, THE SAME WAY
001800*  TELMENU USED TO CALL EACH TELLER STEP OFF ITS OWN SCREEN MENU.
001900*
002000*  CHANGE LOG
002100*  ----------
002200*  03-14-89  JMR  R0001  ORIGINAL MENU DRIVER (CARD/PIN LOGON)
002300*  06-02-90  JMR  R0009  ADDED TELXFER TRANSFER DISPATCH
002400*  02-11-92  JMR  R0018  ADDED RETRY-LOCKOUT CHECK BEFORE MENU
002500*  11-21-94  LGG  R0033  REWRITTEN AS BATCH DRIVER - SCREEN AND
002600*                        CARD/PIN LOGIC REMOVED, RUN-CONTROL
002700*                        RECORD READ FROM SYSIN INSTEAD
002800*  07-09-96  LGG  R0041  ADDED HISTORY/PROJECTION/PROGRESS STEPS
002900*  09-19-97  LGG  R0044  ADDED SPENDING TRENDS/DISTRIBUTION STEPS
003000*  09-09-98  LGG  Y2K03  RUN-DATE WIDENED TO CCYYMMDD
003100*  01-11-99  LGG  Y2K04  VERIFIED ALL CALLED STEPS Y2K CLEAN
003200*  02-09-00  PMZ  R0051  ADDED LOAN ORIGINATION/REPAYMENT AND
003300*                        DEPOSIT INTEREST PREDICTOR STEPS - THESE
003400*                        WERE BEING RUN MANUALLY, NOT ON THE
003500*                        NIGHTLY SCHEDULE
003600*  04-02-01  PMZ  R0052  ADDED STEP-TOGGLE SWITCHES SO OPERATIONS
003700*                        CAN SKIP A STEP ON RERUN WITHOUT A
003800*                        RECOMPILE (SEE UPSI-0 BELOW)
003900*  11-30-03  PMZ  R0058  DEFAULT-RUN-DATE NOW USES ACCEPT FROM
004000*                        DATE WITH A WINDOWED CENTURY INSTEAD OF
004100*                        A COMPILER INTRINSIC
004200*----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS LEDG-VALID-DIGIT IS "0" THRU "9"
004800     UPSI-0 IS LEDG-RERUN-SW
004900         ON STATUS IS LEDG-RERUN-REQUESTED
005000         OFF STATUS IS LEDG-NOT-RERUN.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT RUNCTL-FILE ASSIGN TO RUNCTL
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-RUNCTL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  RUNCTL-FILE
006100     LABEL RECORD STANDARD
006200     VALUE OF FILE-ID IS "RUNCTL.DAT".
006300 01  RUNCTL-REC.
006400     05  RC-RUN-DATE.
006500         10  RC-RUN-ANO             PIC 9(04).
006600         10  RC-RUN-MES             PIC 9(02).
006700         10  RC-RUN-DIA             PIC 9(02).
006800     05  RC-RUN-MODE                PIC X(01).
006900         88  RC-MODE-FULL                    VALUE "F".
007000         88  RC-MODE-REPORTS-ONLY            VALUE "R".
007100     05  FILLER                     PIC X(41).
007200 01  RC-RUN-DATE-R REDEFINES RUNCTL-REC.
007300     05  RC-RUN-DATE-CCYYMMDD       PIC 9(08).
007400     05  FILLER                     PIC X(40).
007500
007600 WORKING-STORAGE SECTION.
007700 01  FS-RUNCTL                      PIC X(02).
007800 01  EOF-SW                      PIC X(01) VALUE "N".
007900     88  RUNCTL-EOF                       VALUE "Y".
008000 01  STEP-COUNT                  PIC 9(02) COMP.
008100 01  RUN-DATE-CCYYMMDD           PIC 9(08).
008200 01  RUN-DATE-R REDEFINES RUN-DATE-CCYYMMDD.
008300     05  RUN-ANO                 PIC 9(04).
008400     05  RUN-MES                 PIC 9(02).
008500     05  RUN-DIA                 PIC 9(02).
008600
008700 01  SYSTEM-DATE-YYMMDD          PIC 9(06).                    R0058   
008800 01  SYSTEM-DATE-R REDEFINES SYSTEM-DATE-YYMMDD.            R0058   
008900     05  SYS-YY                  PIC 9(02).                    R0058   
009000     05  SYS-MES                 PIC 9(02).
009100     05  SYS-DIA                 PIC 9(02).
009200 01  CENTURY                     PIC 9(02).                    R0058   
009300
009400 PROCEDURE DIVISION.
009500*----------------------------------------------------------------
009600 1000-RUN-BATCH-STEPS.
009700*----------------------------------------------------------------
009800     PERFORM 1100-OPEN-RUNCTL THRU 1100-EXIT.
009900     PERFORM 1200-READ-RUNCTL THRU 1200-EXIT.
010000     IF RUNCTL-EOF
010100         PERFORM 1400-DEFAULT-RUN-DATE THRU 1400-EXIT             R0058   
010200         SET RC-MODE-FULL TO TRUE
010300     ELSE
010400         MOVE RC-RUN-ANO TO RUN-ANO
010500         MOVE RC-RUN-MES TO RUN-MES
010600         MOVE RC-RUN-DIA TO RUN-DIA
010700         CLOSE RUNCTL-FILE
010800     END-IF.
010900
011000     DISPLAY "LEDG000 - NIGHTLY LEDGER RUN FOR "
011100         RUN-DATE-CCYYMMDD.
011200
011300     IF RC-MODE-FULL
011400         PERFORM 2000-CALL-LOAN-ORIGINATION
011500         PERFORM 2005-CALL-LOAN-REPAYMENT
011600         PERFORM 2010-CALL-LOAN-CHECK
011700         PERFORM 2015-CALL-BALANCE-POST
011800         PERFORM 2020-CALL-SAVINGS-SWEEP
011900         PERFORM 2025-CALL-INTEREST-PREDICT
012000     END-IF.
012100
012200     PERFORM 2030-CALL-HISTORY-REPORT.
012300     PERFORM 2040-CALL-SAVINGS-PROJECTION.
012400     PERFORM 2050-CALL-LOAN-PROGRESS.
012500     PERFORM 2060-CALL-SPENDING-TRENDS.
012600     PERFORM 2070-CALL-SPENDING-DISTRIB.
012700
012800     DISPLAY "LEDG000 - RUN COMPLETE, " STEP-COUNT " STEPS.".
012900     STOP RUN.
013000*----------------------------------------------------------------
013100 1100-OPEN-RUNCTL.
013200*----------------------------------------------------------------
013300     OPEN INPUT RUNCTL-FILE.
013400     IF FS-RUNCTL = "35" OR FS-RUNCTL = "05"
013500         MOVE "Y" TO EOF-SW
013600     END-IF.
013700 1100-EXIT.
013800     EXIT.
013900*----------------------------------------------------------------
014000 1200-READ-RUNCTL.
014100*----------------------------------------------------------------
014200     IF EOF-SW = "Y"
014300         SET RUNCTL-EOF TO TRUE
014400     ELSE
014500         READ RUNCTL-FILE
014600             AT END SET RUNCTL-EOF TO TRUE
014700         END-READ
014800     END-IF.
014900 1200-EXIT.
015000     EXIT.
015100*----------------------------------------------------------------
015200 1400-DEFAULT-RUN-DATE.                                           R0058   
015300*----------------------------------------------------------------
015400*    NO RUN-CONTROL RECORD ON SYSIN - FALL BACK TO THE SYSTEM
015500*    DATE, SAME AS THE OLD TELMENU LOGON CLOCK-STAMP, WINDOWED THE
015600*    SAME WAY OPERATIONS WINDOWED EVERY OTHER TWO-DIGIT YEAR
015700*    WHEN Y2K04 WENT THROUGH.
015800     ACCEPT SYSTEM-DATE-YYMMDD FROM DATE.                      R0058   
015900     IF SYS-YY < 50                                            R0058   
016000         MOVE 20 TO CENTURY                                    R0058   
016100     ELSE
016200         MOVE 19 TO CENTURY                                    R0058   
016300     END-IF.
016400     MOVE CENTURY TO RUN-ANO (1:2).                         R0058   
016500     MOVE SYS-YY TO RUN-ANO (3:2).                          R0058   
016600     MOVE SYS-MES TO RUN-MES.
016700     MOVE SYS-DIA TO RUN-DIA.
016800 1400-EXIT.
016900     EXIT.
017000*----------------------------------------------------------------
017100 2000-CALL-LOAN-ORIGINATION.
017200*----------------------------------------------------------------
017300     ADD 1 TO STEP-COUNT.
017400     CALL "LEDG030" USING RUN-DATE-CCYYMMDD.
017500*----------------------------------------------------------------
017600 2005-CALL-LOAN-REPAYMENT.
017700*----------------------------------------------------------------
017800     ADD 1 TO STEP-COUNT.
017900     CALL "LEDG040" USING RUN-DATE-CCYYMMDD.
018000*----------------------------------------------------------------
018100 2010-CALL-LOAN-CHECK.
018200*----------------------------------------------------------------
018300     ADD 1 TO STEP-COUNT.
018400     CALL "LEDG050" USING RUN-DATE-CCYYMMDD.
018500*----------------------------------------------------------------
018600 2015-CALL-BALANCE-POST.
018700*----------------------------------------------------------------
018800     ADD 1 TO STEP-COUNT.
018900     CALL "LEDG010" USING RUN-DATE-CCYYMMDD.
019000*----------------------------------------------------------------
019100 2020-CALL-SAVINGS-SWEEP.
019200*----------------------------------------------------------------
019300     ADD 1 TO STEP-COUNT.
019400     CALL "LEDG020" USING RUN-DATE-CCYYMMDD.
019500*----------------------------------------------------------------
019600 2025-CALL-INTEREST-PREDICT.
019700*----------------------------------------------------------------
019800     ADD 1 TO STEP-COUNT.
019900     CALL "LEDG060" USING RUN-DATE-CCYYMMDD.
020000*----------------------------------------------------------------
020100 2030-CALL-HISTORY-REPORT.
020200*----------------------------------------------------------------
020300     ADD 1 TO STEP-COUNT.
020400     CALL "LEDG070" USING RUN-DATE-CCYYMMDD.
020500*----------------------------------------------------------------
020600 2040-CALL-SAVINGS-PROJECTION.
020700*----------------------------------------------------------------
020800     ADD 1 TO STEP-COUNT.
020900     CALL "LEDG080" USING RUN-DATE-CCYYMMDD.
021000*----------------------------------------------------------------
021100 2050-CALL-LOAN-PROGRESS.
021200*----------------------------------------------------------------
021300     ADD 1 TO STEP-COUNT.
021400     CALL "LEDG090" USING RUN-DATE-CCYYMMDD.
021500*----------------------------------------------------------------
021600 2060-CALL-SPENDING-TRENDS.
021700*----------------------------------------------------------------
021800     ADD 1 TO STEP-COUNT.
021900     CALL "LEDG100" USING RUN-DATE-CCYYMMDD.
022000*----------------------------------------------------------------
022100 2070-CALL-SPENDING-DISTRIB.
022200*----------------------------------------------------------------
022300     ADD 1 TO STEP-COUNT.
022400     CALL "LEDG110" USING RUN-DATE-CCYYMMDD.
