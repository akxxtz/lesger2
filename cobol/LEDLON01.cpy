000100*--------------------------------------------------------------*
000200* LEDLON01 - LEDGER SYSTEM - LOAN MASTER RECORD                *
000300*                                                              *
000400* Layout of LOANFILE.  One active loan per user at a time;    *
000500* on repayment the whole file is re-read and REWRITEn in      *
000600* place the way TELPIN rewrote TARJETAREG on a PIN change.     *
000700*                                                              *
000800* CHANGE LOG                                                  *
000900* 1990-06-11 JMR R0008  ORIGINAL LAYOUT                        *
001000* 1993-08-02 JMR R0024  LON-STATUS WIDENED X(6)->X(8) FOR      *
001100*                       "repaid" (WAS "paid")                 *
001200* 1997-02-14 LGG R0045  LON-CREATED-AT BROKEN OUT ANO/MES/DIA  *
001300* 1998-10-05 LGG Y2K03  LON-CREATED-AT-ANO WIDENED 9(2)->9(4)  *
001400*--------------------------------------------------------------*
001500 01  LEDG-LOAN-RECORD.
001600     05  LON-ID                     PIC 9(09).
001700     05  LON-USER-ID                PIC 9(09).
001800     05  LON-PRINCIPAL-AMOUNT       PIC S9(9)V99.
001900     05  LON-INTEREST-RATE          PIC S9(3)V99.
002000     05  LON-REPAYMENT-PERIOD       PIC 9(03).
002100     05  LON-OUTSTANDING-BALANCE    PIC S9(9)V99.
002200     05  LON-OUTSTANDING-R REDEFINES LON-OUTSTANDING-BALANCE.
002300         10  LON-OUTSTND-WHOLE      PIC S9(9).
002400         10  LON-OUTSTND-CENTS      PIC 9(2).
002500     05  LON-STATUS                 PIC X(08).
002600         88  LON-IS-ACTIVE                   VALUE "active  ".
002700         88  LON-IS-REPAID                    VALUE "repaid  ".
002800     05  LON-CREATED-AT.
002900         10  LON-CREATED-ANO        PIC 9(04).
003000         10  LON-CREATED-MES        PIC 9(02).
003100         10  LON-CREATED-DIA        PIC 9(02).
003200     05  FILLER                     PIC X(20).
