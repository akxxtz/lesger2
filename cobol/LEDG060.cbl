000100*
000200*----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*----------------------------------------------------------------
000500 PROGRAM-ID.    LEDG060.
000600 AUTHOR.        L GONZALEZ.
000700 INSTALLATION.  UNIZARBANK DATA CENTER.
000800 DATE-WRITTEN.  04-03-1995.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200*  L E D G 0 6 0  -  DEPOSIT INTEREST PREDICTOR
001300*
001400*  FOR EACH ROW ON INTPRED, LOOKS UP THE NAMED PARTNER BANK IN
001500*  LEDG-BANK-RATE-TABLE AND PROJECTS ONE MONTH OF INTEREST ON
001600*  THE USER'S CURRENT BALANCE.  THE TABLE ITSELF REPLACES THE
001700*  OLD ESCRIBIR UTILITY'S HANDFUL OF WRITE-CONSTANT STATEMENTS -
001800*  SAME IDEA, A SMALL FIXED SET OF VALUES LOADED AT COMPILE TIME,
001900*  ONLY SEARCHED NOW INSTEAD OF JUST PRINTED.
002000*
002100*  CHANGE LOG
002200*  ----------
002300*  04-03-95  LGG  R0037  ORIGINAL CONSTANT-WRITE UTILITY
002400*                        (ESCRIBIR) - 4 HARD-CODED LINES
002500*  09-19-97  LGG  R0044  REWRITTEN AS RATE-TABLE LOOKUP, TABLE
002600*                        GREW TO 6 BANKS
002700*  09-09-98  LGG  Y2K03  NO DATE FIELDS IN THIS STEP - VERIFIED
002800*                        CLEAN
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS LEDG-VALID-DIGIT IS "0" THRU "9"
003500     UPSI-0 IS LEDG-RERUN-SW
003600         ON STATUS IS LEDG-RERUN-REQUESTED
003700         OFF STATUS IS LEDG-NOT-RERUN.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT INTPRED-FILE ASSIGN TO INTPRED
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS FS-IPR.
004400
004500     SELECT INTRSLT-FILE ASSIGN TO INTRSLT
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FS-IRS.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  INTPRED-FILE
005200     LABEL RECORD STANDARD
005300     VALUE OF FILE-ID IS "INTPRED.DAT".
005400 01  IPR-RECORD.
005500     05  IPR-USER-ID                 PIC 9(09).
005600     05  IPR-BALANCE                 PIC S9(9)V99.
005700     05  IPR-BANK-NAME                PIC X(20).
005800     05  FILLER                      PIC X(20).
005900
006000 FD  INTRSLT-FILE
006100     LABEL RECORD STANDARD
006200     VALUE OF FILE-ID IS "INTRSLT.DAT".
006300 01  IRS-RECORD.
006400     05  IRS-USER-ID                 PIC 9(09).
006500     05  FILLER                      PIC X(01).
006600     05  IRS-BANK-NAME                PIC X(20).
006700     05  FILLER                      PIC X(01).
006800     05  IRS-MONTHLY-INTEREST         PIC -9(9).99.
006900     05  FILLER                      PIC X(10).
007000
007100 WORKING-STORAGE SECTION.
007200 COPY LEDBNK01.
007300
007400 01  FS-IPR                          PIC X(02).
007500 01  FS-IRS                          PIC X(02).
007600
007700 01  SWITCHES.
007800     05  IPR-EOF-SW               PIC X(01) VALUE "N".
007900         88  IPR-EOF                      VALUE "Y".
008000     05  BANK-FOUND-SW            PIC X(01) VALUE "N".
008100         88  BANK-WAS-FOUND               VALUE "Y".
008200
008300 01  PROCESSED-COUNT              PIC 9(05) COMP.
008400
008500 01  MONTHLY-INTEREST              PIC S9(9)V99.
008600 01  MONTHLY-INTEREST-R REDEFINES MONTHLY-INTEREST.
008700     05  MI-WHOLE                  PIC S9(9).
008800     05  MI-CENTS                  PIC 9(2).
008900
009000 01  ANNUAL-RATE                   PIC 9(02)V99.
009100 01  ANNUAL-RATE-R REDEFINES ANNUAL-RATE.
009200     05  AR-WHOLE                  PIC 9(02).
009300     05  AR-CENTS                  PIC 9(02).
009400
009500 LINKAGE SECTION.
009600 01  RUN-DATE-CCYYMMDD             PIC 9(08).
009700
009800 PROCEDURE DIVISION USING RUN-DATE-CCYYMMDD.
009900*----------------------------------------------------------------
010000 1000-MAIN.
010100*----------------------------------------------------------------
010200     MOVE 0 TO PROCESSED-COUNT.
010300     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
010400     PERFORM 1200-READ-INTPRED THRU 1200-EXIT.
010500
010600     PERFORM 2000-PROCESS-ONE-PREDICTION THRU 2000-EXIT
010700         UNTIL IPR-EOF.
010800
010900     PERFORM 1300-CLOSE-FILES THRU 1300-EXIT.
011000     DISPLAY "LEDG060 - " PROCESSED-COUNT " PREDICTIONS.".
011100     STOP RUN.
011200*----------------------------------------------------------------
011300 1100-OPEN-FILES.
011400*----------------------------------------------------------------
011500     OPEN INPUT INTPRED-FILE.
011600     OPEN OUTPUT INTRSLT-FILE.
011700 1100-EXIT.
011800     EXIT.
011900*----------------------------------------------------------------
012000 1200-READ-INTPRED.
012100*----------------------------------------------------------------
012200     READ INTPRED-FILE
012300         AT END SET IPR-EOF TO TRUE
012400     END-READ.
012500 1200-EXIT.
012600     EXIT.
012700*----------------------------------------------------------------
012800 1300-CLOSE-FILES.
012900*----------------------------------------------------------------
013000     CLOSE INTPRED-FILE INTRSLT-FILE.
013100 1300-EXIT.
013200     EXIT.
013300*----------------------------------------------------------------
013400 2000-PROCESS-ONE-PREDICTION.
013500*----------------------------------------------------------------
013600     PERFORM 2100-LOOKUP-BANK THRU 2100-EXIT.
013700
013800     IF BANK-WAS-FOUND
013900         COMPUTE MONTHLY-INTEREST ROUNDED =
014000             (IPR-BALANCE * (ANNUAL-RATE / 100)) / 12
014100     ELSE
014200         MOVE 0 TO MONTHLY-INTEREST
014300     END-IF.
014400
014500     MOVE IPR-USER-ID TO IRS-USER-ID.
014600     MOVE IPR-BANK-NAME TO IRS-BANK-NAME.
014700     MOVE MONTHLY-INTEREST TO IRS-MONTHLY-INTEREST.
014800     WRITE IRS-RECORD.
014900     ADD 1 TO PROCESSED-COUNT.
015000
015100     PERFORM 1200-READ-INTPRED THRU 1200-EXIT.
015200 2000-EXIT.
015300     EXIT.
015400*----------------------------------------------------------------
015500 2100-LOOKUP-BANK.
015600*----------------------------------------------------------------
015700*    SAME SEARCH-THE-LOAD-TABLE IDIOM AS EVERY OTHER FIXED-TABLE
015800*    LOOKUP IN THE SHOP - SET THE INDEX, SEARCH, TEST THE "AT
015900*    END" BRANCH FOR NOT-FOUND.
016000     MOVE "N" TO BANK-FOUND-SW.
016100     SET BNK-IDX TO 1.
016200     SEARCH BNK-TABLE-ENTRY
016300         AT END
016400             MOVE "N" TO BANK-FOUND-SW
016500         WHEN BNK-NAME (BNK-IDX) = IPR-BANK-NAME
016600             MOVE "Y" TO BANK-FOUND-SW
016700             MOVE BNK-ANNUAL-RATE (BNK-IDX) TO ANNUAL-RATE
016800     END-SEARCH.
016900 2100-EXIT.
017000     EXIT.
