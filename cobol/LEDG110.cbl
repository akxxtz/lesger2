000100*
000200*----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*----------------------------------------------------------------
000500 PROGRAM-ID.    LEDG110.
000600 AUTHOR.        L GONZALEZ.
000700 INSTALLATION.  UNIZARBANK DATA CENTER.
000800 DATE-WRITTEN.  09-19-1997.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200*  L E D G 1 1 0  -  SPENDING DISTRIBUTION REPORT
001300*
001400*  REPLACES THE OLD TRANSFERENCIAS-BY-DATE-RANGE LISTING - WALKS
001500*  TRANMAST AND BUCKETS EACH CREDIT-TYPE ENTRY BY ITS DESCRIPTION
001600*  THE SAME WAY THE OLD PROGRAM BUCKETED TRANSFERS BY CARD, THEN
001700*  RANKS THE BUCKETS INSTEAD OF JUST LISTING THEM.
001800*
001900*  CHANGE LOG
002000*  ----------
002100*  09-19-97  LGG  R0044  ORIGINAL (ADAPTED FROM THE
002200*                        TRANSFERENCIAS-BY-DATE-RANGE LISTING)
002300*  09-09-98  LGG  Y2K03  NO DATE FIELDS IN THIS STEP - VERIFIED
002400*                        CLEAN
002500*  02-09-00  PMZ  R0052  ADDED PERCENT-OF-TOTAL COLUMN AND
002600*                        DESCENDING-AMOUNT SORT PER OPERATIONS
002700*                        REQUEST
002800*  04-17-01  PMZ  R0062  DST-LINE WAS ONLY 78 BYTES - THE
002900*                        DESCRIPTION/BAR/PERCENT/TOTAL STRING
003000*                        RUNS 103 - WIDENED DST-LINE/DST-RECORD
003100*                        SO THE PERCENT AND TOTAL NO LONGER GET
003200*                        CUT OFF
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS LEDG-VALID-DIGIT IS "0" THRU "9"
003900     UPSI-0 IS LEDG-RERUN-SW
004000         ON STATUS IS LEDG-RERUN-REQUESTED
004100         OFF STATUS IS LEDG-NOT-RERUN.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TRAN-FILE ASSIGN TO TRANFILE
004600         ORGANIZATION IS INDEXED
004700         ACCESS MODE IS DYNAMIC
004800         RECORD KEY IS TRN-ID
004900         FILE STATUS IS FS-TRN.
005000
005100     SELECT DISTRSLT-FILE ASSIGN TO DISTRSLT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-DST.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  TRAN-FILE
005800     LABEL RECORD STANDARD
005900     VALUE OF FILE-ID IS "TRANMAST.DAT".
006000     COPY LEDTRN01.
006100
006200 FD  DISTRSLT-FILE
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID IS "DISTRSLT.DAT".
006500 01  DST-RECORD.
006600     05  DST-LINE                    PIC X(103).            R0062
006700     05  FILLER                      PIC X(02).
006800
006900 WORKING-STORAGE SECTION.
007000 01  FS-TRN                          PIC X(02).
007100 01  FS-DST                          PIC X(02).
007200
007300 01  SWITCHES.
007400     05  TRN-EOF-SW               PIC X(01) VALUE "N".
007500         88  TRN-EOF                      VALUE "Y".
007600
007700 01  BUCKET-COUNT                 PIC 9(03) COMP.
007800 01  TABLE-IDX                    PIC 9(03) COMP.
007900 01  PASS-COUNT                   PIC 9(03) COMP.
008000
008100 01  BUCKET-TABLE.
008200     05  DSB-ENTRY OCCURS 100 TIMES
008300         INDEXED BY DSB-IDX DSB-NEXT-IDX.
008400         10  DSB-DESCRIPTION      PIC X(100).
008500         10  DSB-TOTAL            PIC S9(9)V99.
008600         10  DSB-TOTAL-R REDEFINES DSB-TOTAL.
008700             15  DSB-TOTAL-WHOLE  PIC S9(9).
008800             15  DSB-TOTAL-CENTS  PIC 9(2).
008900
009000 01  GRAND-TOTAL                  PIC S9(9)V99.
009100 01  GRAND-TOTAL-R REDEFINES GRAND-TOTAL.
009200     05  GT-WHOLE                  PIC S9(9).
009300     05  GT-CENTS                  PIC 9(2).
009400
009500 01  SORT-SWAP.
009600     05  SW-DESCRIPTION               PIC X(100).
009700     05  SW-TOTAL                     PIC S9(9)V99.
009800
009900 01  BAR-LEN                       PIC 9(03) COMP.
010000 01  BAR-LINE                      PIC X(50).
010100 01  PERCENT-OF-TOTAL              PIC 9(03)V99.
010200 01  EDIT-DESCRIPTION              PIC X(30).
010300 01  EDIT-TOTAL                    PIC -9(9).99.
010400 01  EDIT-PERCENT                  PIC ZZ9.99.
010500
010600 LINKAGE SECTION.
010700 01  RUN-DATE-CCYYMMDD             PIC 9(08).
010800
010900 PROCEDURE DIVISION USING RUN-DATE-CCYYMMDD.
011000*----------------------------------------------------------------
011100 1000-MAIN.
011200*----------------------------------------------------------------
011300     MOVE 0 TO BUCKET-COUNT.
011400     MOVE 0 TO GRAND-TOTAL.
011500     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
011600     PERFORM 1200-READ-NEXT-TRAN THRU 1200-EXIT.
011700
011800     PERFORM 2000-LOAD-BUCKET-TABLE THRU 2000-EXIT
011900         UNTIL TRN-EOF.
012000
012100     PERFORM 2100-SORT-BUCKET-TABLE THRU 2100-EXIT.
012200     PERFORM 2200-PRINT-BUCKET-TABLE THRU 2200-EXIT.
012300
012400     PERFORM 1300-CLOSE-FILES THRU 1300-EXIT.
012500     DISPLAY "LEDG110 - " BUCKET-COUNT " CATEGORIES REPORTED.".
012600     STOP RUN.
012700*----------------------------------------------------------------
012800 1100-OPEN-FILES.
012900*----------------------------------------------------------------
013000     OPEN I-O TRAN-FILE.
013100     CLOSE TRAN-FILE.
013200     OPEN INPUT TRAN-FILE.
013300     OPEN OUTPUT DISTRSLT-FILE.
013400 1100-EXIT.
013500     EXIT.
013600*----------------------------------------------------------------
013700 1200-READ-NEXT-TRAN.
013800*----------------------------------------------------------------
013900     READ TRAN-FILE NEXT RECORD
014000         AT END SET TRN-EOF TO TRUE
014100     END-READ.
014200 1200-EXIT.
014300     EXIT.
014400*----------------------------------------------------------------
014500 1300-CLOSE-FILES.
014600*----------------------------------------------------------------
014700     CLOSE TRAN-FILE DISTRSLT-FILE.
014800 1300-EXIT.
014900     EXIT.
015000*----------------------------------------------------------------
015100 2000-LOAD-BUCKET-TABLE.
015200*----------------------------------------------------------------
015300     IF TRN-IS-CREDIT
015400         PERFORM 2010-FIND-OR-ADD-BUCKET THRU 2010-EXIT
015500         ADD TRN-AMOUNT TO DSB-TOTAL (TABLE-IDX)
015600         ADD TRN-AMOUNT TO GRAND-TOTAL
015700     END-IF.
015800
015900     PERFORM 1200-READ-NEXT-TRAN THRU 1200-EXIT.
016000 2000-EXIT.
016100     EXIT.
016200*----------------------------------------------------------------
016300 2010-FIND-OR-ADD-BUCKET.
016400*----------------------------------------------------------------
016500*    LINEAR SCAN OF THE TABLE BUILT SO FAR, SAME AS THE MONTH
016600*    TABLE IN THE TRENDS REPORT - NOT SORTED YET, SO NO SEARCH.
016700     MOVE 1 TO TABLE-IDX.
016800 2011-SCAN-LOOP.
016900     IF TABLE-IDX > BUCKET-COUNT
017000         GO TO 2015-ADD-NEW-BUCKET
017100     END-IF.
017200     IF DSB-DESCRIPTION (TABLE-IDX) = TRN-DESCRIPTION
017300         GO TO 2010-EXIT
017400     END-IF.
017500     ADD 1 TO TABLE-IDX.
017600     GO TO 2011-SCAN-LOOP.
017700 2015-ADD-NEW-BUCKET.
017800     IF BUCKET-COUNT >= 100
017900         GO TO 2010-EXIT
018000     END-IF.
018100     ADD 1 TO BUCKET-COUNT.
018200     MOVE BUCKET-COUNT TO TABLE-IDX.
018300     MOVE TRN-DESCRIPTION TO DSB-DESCRIPTION (TABLE-IDX).
018400     MOVE 0 TO DSB-TOTAL (TABLE-IDX).
018500 2010-EXIT.
018600     EXIT.
018700*----------------------------------------------------------------
018800 2100-SORT-BUCKET-TABLE.
018900*----------------------------------------------------------------
019000*    SAME HAND-ROLLED SHUTTLE SORT AS THE TRENDS REPORT, KEYED
019100*    DESCENDING ON THE BUCKET TOTAL INSTEAD OF ASCENDING ON A
019200*    CALENDAR KEY.
019300     IF BUCKET-COUNT < 2
019400         GO TO 2100-EXIT
019500     END-IF.
019600     MOVE 1 TO PASS-COUNT.
019700 2110-OUTER-LOOP.
019800     IF PASS-COUNT >= BUCKET-COUNT
019900         GO TO 2100-EXIT
020000     END-IF.
020100     MOVE 1 TO TABLE-IDX.
020200 2120-INNER-LOOP.
020300     IF TABLE-IDX > BUCKET-COUNT - PASS-COUNT
020400         ADD 1 TO PASS-COUNT
020500         GO TO 2110-OUTER-LOOP
020600     END-IF.
020700     PERFORM 2130-COMPARE-AND-SWAP THRU 2130-EXIT.
020800     ADD 1 TO TABLE-IDX.
020900     GO TO 2120-INNER-LOOP.
021000 2130-COMPARE-AND-SWAP.
021100     SET DSB-IDX TO TABLE-IDX.
021200     SET DSB-NEXT-IDX TO TABLE-IDX.
021300     SET DSB-NEXT-IDX UP BY 1.
021400     IF DSB-TOTAL (DSB-IDX) < DSB-TOTAL (DSB-NEXT-IDX)            R0052   
021500         MOVE DSB-DESCRIPTION (DSB-IDX) TO SW-DESCRIPTION
021600         MOVE DSB-TOTAL (DSB-IDX) TO SW-TOTAL
021700         MOVE DSB-DESCRIPTION (DSB-NEXT-IDX)
021800             TO DSB-DESCRIPTION (DSB-IDX)
021900         MOVE DSB-TOTAL (DSB-NEXT-IDX) TO DSB-TOTAL (DSB-IDX)
022000         MOVE SW-DESCRIPTION TO DSB-DESCRIPTION (DSB-NEXT-IDX)
022100         MOVE SW-TOTAL TO DSB-TOTAL (DSB-NEXT-IDX)
022200     END-IF.
022300 2130-EXIT.
022400     EXIT.
022500 2100-EXIT.
022600     EXIT.
022700*----------------------------------------------------------------
022800 2200-PRINT-BUCKET-TABLE.
022900*----------------------------------------------------------------
023000     IF BUCKET-COUNT = 0
023100         GO TO 2200-EXIT
023200     END-IF.
023300     SET DSB-IDX TO 1.
023400 2210-PRINT-LOOP.
023500     IF DSB-IDX > BUCKET-COUNT
023600         GO TO 2200-EXIT
023700     END-IF.
023800
023900     MOVE 0 TO PERCENT-OF-TOTAL.
024000     MOVE 0 TO BAR-LEN.
024100     IF GRAND-TOTAL > 0
024200         COMPUTE PERCENT-OF-TOTAL ROUNDED =
024300             (DSB-TOTAL (DSB-IDX) * 100) / GRAND-TOTAL
024400         COMPUTE BAR-LEN =
024500             (DSB-TOTAL (DSB-IDX) * 50) / GRAND-TOTAL
024600     END-IF.
024700     MOVE SPACES TO BAR-LINE.
024800     IF BAR-LEN > 0
024900         MOVE ALL "*" TO BAR-LINE (1:BAR-LEN)
025000     END-IF.
025100
025200     MOVE DSB-DESCRIPTION (DSB-IDX) TO EDIT-DESCRIPTION.
025300     MOVE DSB-TOTAL (DSB-IDX) TO EDIT-TOTAL.
025400     MOVE PERCENT-OF-TOTAL TO EDIT-PERCENT.                 R0052   
025500
025600     MOVE SPACES TO DST-RECORD.
025700     STRING EDIT-DESCRIPTION " " BAR-LINE " "
025800         EDIT-PERCENT "% " EDIT-TOTAL                       R0052   
025900         DELIMITED BY SIZE INTO DST-LINE
026000     END-STRING.
026100     WRITE DST-RECORD.
026200
026300     SET DSB-IDX UP BY 1.
026400     GO TO 2210-PRINT-LOOP.
026500 2200-EXIT.
026600     EXIT.
