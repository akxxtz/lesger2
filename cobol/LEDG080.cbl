000100*
000200*----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*----------------------------------------------------------------
000500 PROGRAM-ID.    LEDG080.
000600 AUTHOR.        J MARTINEZ.
000700 INSTALLATION.  UNIZARBANK DATA CENTER.
000800 DATE-WRITTEN.  03-02-1992.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200*  L E D G 0 8 0  -  SAVINGS GROWTH PROJECTION REPORT
001300*
001400*  FOR EACH ROW ON SAVPROJ, RUNS A FLAT 12-MONTH PROJECTION OF
001500*  SAVINGS GROWTH OFF A FIXED MONTHLY-DEBIT ASSUMPTION, THE SAME
001600*  CENT-SCALED LOOP TELCASH USED TO WALK A TRANSFER AMOUNT ACROSS
001700*  TWO ACCOUNTS ONE UNIT AT A TIME, ONLY COUNTING MONTHS NOW
001800*  INSTEAD OF TRANSFER UNITS, AND PRINTING A BAR PER MONTH.
001900*
002000*  CHANGE LOG
002100*  ----------
002200*  03-02-92  JMR  R0020  ORIGINAL CENT-SCALED TRANSFER LOOP
002300*                        (TELCASH)
002400*  07-08-96  LGG  R0041  REWRITTEN AS 12-MONTH SAVINGS
002500*                        PROJECTION WITH BAR-CHART REPORT
002600*  09-09-98  LGG  Y2K03  NO DATE FIELDS IN THIS STEP - VERIFIED
002700*                        CLEAN
002800*----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS LEDG-VALID-DIGIT IS "0" THRU "9"
003400     UPSI-0 IS LEDG-RERUN-SW
003500         ON STATUS IS LEDG-RERUN-REQUESTED
003600         OFF STATUS IS LEDG-NOT-RERUN.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SAVPROJ-FILE ASSIGN TO SAVPROJ
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS FS-SPJ.
004300
004400     SELECT PRJRSLT-FILE ASSIGN TO PRJRSLT
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-PRJ.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  SAVPROJ-FILE
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID IS "SAVPROJ.DAT".
005300 01  SPJ-RECORD.
005400     05  SPJ-USER-ID                 PIC 9(09).
005500     05  SPJ-CURRENT-SAVINGS         PIC S9(9)V99.
005600     05  SPJ-SAVINGS-PCT             PIC 9(03).
005700     05  FILLER                      PIC X(20).
005800
005900 FD  PRJRSLT-FILE
006000     LABEL RECORD STANDARD
006100     VALUE OF FILE-ID IS "PRJRSLT.DAT".
006200 01  PRJ-RECORD.
006300     05  PRJ-LINE                    PIC X(78).
006400     05  FILLER                      PIC X(02).
006500
006600 WORKING-STORAGE SECTION.
006700 01  FS-SPJ                          PIC X(02).
006800 01  FS-PRJ                          PIC X(02).
006900
007000 01  SWITCHES.
007100     05  SPJ-EOF-SW               PIC X(01) VALUE "N".
007200         88  SPJ-EOF                      VALUE "Y".
007300
007400 01  MONTH-IDX                    PIC 9(02) COMP.
007500 01  MONTHLY-DEBIT                 PIC S9(9)V99 VALUE 1000.00.
007600 01  MONTHLY-DEBIT-R REDEFINES MONTHLY-DEBIT.
007700     05  MD-WHOLE                  PIC S9(9).
007800     05  MD-CENTS                  PIC 9(2).
007900
008000 01  INCREASE                      PIC S9(9)V99.
008100 01  CURRENT-SAVINGS                PIC S9(9)V99.
008200 01  CURRENT-SAVINGS-R REDEFINES CURRENT-SAVINGS.
008300     05  CS-WHOLE                  PIC S9(9).
008400     05  CS-CENTS                  PIC 9(2).
008500
008600 01  MONTH-TABLE.
008700     05  MT-ENTRY OCCURS 12 TIMES INDEXED BY MT-IDX.
008800         10  MT-SAVINGS               PIC S9(9)V99.
008900
009000 01  FINAL-SAVINGS                 PIC S9(9)V99.
009100 01  FINAL-SAVINGS-R REDEFINES FINAL-SAVINGS.
009200     05  FSAV-WHOLE                  PIC S9(9).
009300     05  FSAV-CENTS                  PIC 9(2).
009400
009500 01  BAR-LEN                       PIC 9(03) COMP.
009600 01  BAR-LINE                      PIC X(50).
009700 01  EDIT-SAVINGS                  PIC -9(9).99.
009800 01  EDIT-MONTH                    PIC 99.
009900
010000 LINKAGE SECTION.
010100 01  RUN-DATE-CCYYMMDD             PIC 9(08).
010200
010300 PROCEDURE DIVISION USING RUN-DATE-CCYYMMDD.
010400*----------------------------------------------------------------
010500 1000-MAIN.
010600*----------------------------------------------------------------
010700     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
010800     PERFORM 1200-READ-SAVPROJ THRU 1200-EXIT.
010900
011000     PERFORM 2000-PROCESS-ONE-PROJECTION THRU 2000-EXIT
011100         UNTIL SPJ-EOF.
011200
011300     PERFORM 1300-CLOSE-FILES THRU 1300-EXIT.
011400     STOP RUN.
011500*----------------------------------------------------------------
011600 1100-OPEN-FILES.
011700*----------------------------------------------------------------
011800     OPEN INPUT SAVPROJ-FILE.
011900     OPEN OUTPUT PRJRSLT-FILE.
012000 1100-EXIT.
012100     EXIT.
012200*----------------------------------------------------------------
012300 1200-READ-SAVPROJ.
012400*----------------------------------------------------------------
012500     READ SAVPROJ-FILE
012600         AT END SET SPJ-EOF TO TRUE
012700     END-READ.
012800 1200-EXIT.
012900     EXIT.
013000*----------------------------------------------------------------
013100 1300-CLOSE-FILES.
013200*----------------------------------------------------------------
013300     CLOSE SAVPROJ-FILE PRJRSLT-FILE.
013400 1300-EXIT.
013500     EXIT.
013600*----------------------------------------------------------------
013700 2000-PROCESS-ONE-PROJECTION.
013800*----------------------------------------------------------------
013900     MOVE SPJ-CURRENT-SAVINGS TO CURRENT-SAVINGS.
014000     PERFORM 2100-PROJECT-MONTHS THRU 2100-EXIT.
014100     MOVE MT-SAVINGS (12) TO FINAL-SAVINGS.
014200     PERFORM 2200-PRINT-MONTHS THRU 2200-EXIT.
014300
014400     PERFORM 1200-READ-SAVPROJ THRU 1200-EXIT.
014500 2000-EXIT.
014600     EXIT.
014700*----------------------------------------------------------------
014800 2100-PROJECT-MONTHS.
014900*----------------------------------------------------------------
015000*    INCREASE = MONTHLY-DEBIT * PCT / 100, PLAIN TRUNCATING
015100*    DIVIDE - NO ROUNDED - BAR CHART IS A PROJECTION DISPLAY,
015200*    NOT A POSTED AMOUNT.
015300     MOVE 1 TO MONTH-IDX.
015400 2110-MONTH-LOOP.
015500     IF MONTH-IDX > 12
015600         GO TO 2100-EXIT
015700     END-IF.
015800     COMPUTE INCREASE =
015900         (MONTHLY-DEBIT * SPJ-SAVINGS-PCT) / 100.
016000     ADD INCREASE TO CURRENT-SAVINGS.
016100     MOVE CURRENT-SAVINGS TO MT-SAVINGS (MONTH-IDX).
016200     ADD 1 TO MONTH-IDX.
016300     GO TO 2110-MONTH-LOOP.
016400 2100-EXIT.
016500     EXIT.
016600*----------------------------------------------------------------
016700 2200-PRINT-MONTHS.
016800*----------------------------------------------------------------
016900     SET MT-IDX TO 1.
017000 2210-PRINT-LOOP.
017100     IF MT-IDX > 12
017200         GO TO 2200-EXIT
017300     END-IF.
017400
017500     MOVE 0 TO BAR-LEN.
017600     IF FINAL-SAVINGS > 0
017700         COMPUTE BAR-LEN =
017800             (MT-SAVINGS (MT-IDX) * 50) / FINAL-SAVINGS
017900     END-IF.
018000     MOVE SPACES TO BAR-LINE.
018100     IF BAR-LEN > 0
018200         MOVE ALL "*" TO BAR-LINE (1:BAR-LEN)
018300     END-IF.
018400
018500     MOVE MT-IDX TO EDIT-MONTH.
018600     MOVE MT-SAVINGS (MT-IDX) TO EDIT-SAVINGS.
018700     MOVE SPACES TO PRJ-RECORD.
018800     STRING "MONTH " EDIT-MONTH " " BAR-LINE " "
018900         EDIT-SAVINGS
019000         DELIMITED BY SIZE INTO PRJ-LINE
019100     END-STRING.
019200     WRITE PRJ-RECORD.
019300
019400     SET MT-IDX UP BY 1.
019500     GO TO 2210-PRINT-LOOP.
019600 2200-EXIT.
019700     EXIT.
