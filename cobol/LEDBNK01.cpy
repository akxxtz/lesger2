000100*--------------------------------------------------------------*
000200* LEDBNK01 - LEDGER SYSTEM - DEPOSIT BANK RATE TABLE           *
000300*                                                              *
000400* Fixed table of annual deposit-interest rates, one row per   *
000500* partner bank.  Not a file - loaded by VALUE clauses at       *
000600* compile time and flipped into an OCCURS table by REDEFINES,  *
000700* same trick the shop has always used for load-time tables,    *
000800* so LEDG060 can SEARCH it instead of chaining IF's.           *
000900*                                                              *
001000* CHANGE LOG                                                  *
001100* 1995-04-03 LGG R0037  ORIGINAL 4-BANK TABLE                  *
001200* 1997-09-19 LGG R0044  ADDED ALLIANCE, AMBANK (6 ROWS NOW)    *
001300*--------------------------------------------------------------*
001400 01  LEDG-BANK-RATE-INIT-VALUES.
001500     05  FILLER                     PIC X(20) VALUE "RHB".
001600     05  FILLER                     PIC 9(02)V99 VALUE 2.60.
001700     05  FILLER                     PIC X(20) VALUE "Maybank".
001800     05  FILLER                     PIC 9(02)V99 VALUE 2.50.
001900     05  FILLER                     PIC X(20) VALUE "Hong Leong".
002000     05  FILLER                     PIC 9(02)V99 VALUE 2.30.
002100     05  FILLER                     PIC X(20) VALUE "Alliance".
002200     05  FILLER                     PIC 9(02)V99 VALUE 2.85.
002300     05  FILLER                     PIC X(20) VALUE "AmBank".
002400     05  FILLER                     PIC 9(02)V99 VALUE 2.55.
002500     05  FILLER                     PIC X(20)
002600             VALUE "Standard Chartered".
002700     05  FILLER                     PIC 9(02)V99 VALUE 2.65.
002800
002900 01  LEDG-BANK-RATE-TABLE REDEFINES LEDG-BANK-RATE-INIT-VALUES.
003000     05  BNK-TABLE-ENTRY OCCURS 6 TIMES
003100             INDEXED BY BNK-IDX.
003200         10  BNK-NAME               PIC X(20).
003300         10  BNK-ANNUAL-RATE        PIC 9(02)V99.
