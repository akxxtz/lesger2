000100*--------------------------------------------------------------*
000200* LEDTRN01 - LEDGER SYSTEM - TRANSACTION LOG RECORD            *
000300*                                                              *
000400* Layout of TRANFILE, the append-only debit/credit log.  Every *
000500* posted movement for every user lives here in arrival order; *
000600* TRN-ID is assigned as file-record-count + 1 when appended.  *
000700* Carried over from the old MOVIMIENTO-REG shape (see TELPOST/*
000800* TELDEP/TELCASH on the teller side) with ENT/DEC split amount *
000900* replaced by a single signed V99 AMOUNT field.               *
001000*                                                              *
001100* CHANGE LOG                                                  *
001200* 1989-03-20 JMR R0002  ORIGINAL LAYOUT (MOVIMIENTO-REG STYLE) *
001300* 1992-02-18 JMR R0019  ADDED TRN-SAVINGS-CUT FOR SET-ASIDE    *
001400* 1996-05-30 LGG R0040  TRN-DATE BROKEN OUT ANO/MES/DIA        *
001500* 1998-10-05 LGG Y2K03  TRN-DATE-ANO WIDENED 9(2)->9(4)        *
001600*--------------------------------------------------------------*
001700 01  LEDG-TRAN-RECORD.
001800     05  TRN-ID                     PIC 9(09).
001900     05  TRN-USER-ID                PIC 9(09).
002000     05  TRN-TYPE                   PIC X(06).
002100         88  TRN-IS-DEBIT                    VALUE "debit ".
002200         88  TRN-IS-CREDIT                   VALUE "credit".
002300     05  TRN-AMOUNT                 PIC S9(9)V99.
002400     05  TRN-AMOUNT-R REDEFINES TRN-AMOUNT.
002500         10  TRN-AMOUNT-WHOLE       PIC S9(9).
002600         10  TRN-AMOUNT-CENTS       PIC 9(2).
002700     05  TRN-SAVINGS-CUT            PIC S9(9)V99.
002800     05  TRN-DESCRIPTION            PIC X(100).
002900     05  TRN-DATE.
003000         10  TRN-DATE-ANO           PIC 9(04).
003100         10  TRN-DATE-MES           PIC 9(02).
003200         10  TRN-DATE-DIA           PIC 9(02).
003300     05  FILLER                     PIC X(15).
