000100*
000200*----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*----------------------------------------------------------------
000500 PROGRAM-ID.    LEDG100.
000600 AUTHOR.        L GONZALEZ.
000700 INSTALLATION.  UNIZARBANK DATA CENTER.
000800 DATE-WRITTEN.  09-19-1997.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200*  L E D G 1 0 0  -  SPENDING TRENDS REPORT
001300*
001400*  REPLACES THE OLD ESPECTACULOS SHOW-LISTING TABLE (TELSHOW) - THE
001500*  SAME LOAD-AN-OCCURS-TABLE-THEN-WALK-IT SHAPE, ONLY THE TABLE
001600*  NOW HOLDS ONE ACCUMULATOR PER CALENDAR MONTH INSTEAD OF ONE
001700*  SHOW PER SCREEN LINE, BUILT BY SCANNING TRANMAST TOP TO
001800*  BOTTOM.
001900*
002000*  CHANGE LOG
002100*  ----------
002200*  09-19-97  LGG  R0044  ORIGINAL (ADAPTED FROM THE ESPECTACULOS
002300*                        TABLE-LOAD LOOP)
002400*  09-09-98  LGG  Y2K03  MOT-YEAR WIDENED 9(2)->9(4)
002500*  02-09-00  PMZ  R0052  MONTH TABLE NOW SORTED BEFORE PRINTING -
002600*                        BUILD ORDER FOLLOWED TRANMAST ARRIVAL
002700*                        ORDER, NOT CALENDAR ORDER
002800*  05-11-01  PMZ  R0065  MOT-ENTRY ONLY OCCURS 36 TIMES BUT
002900*                        2015-ADD-NEW-MONTH HAD NO GUARD - PAST
003000*                        36 DISTINCT MONTHS THIS WAS SUBSCRIPTING
003100*                        OFF THE END OF THE TABLE.  GUARDED THE
003200*                        SAME WAY LEDG110 GUARDS BUCKET-COUNT
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS LEDG-VALID-DIGIT IS "0" THRU "9"
003900     UPSI-0 IS LEDG-RERUN-SW
004000         ON STATUS IS LEDG-RERUN-REQUESTED
004100         OFF STATUS IS LEDG-NOT-RERUN.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TRAN-FILE ASSIGN TO TRANFILE
004600         ORGANIZATION IS INDEXED
004700         ACCESS MODE IS DYNAMIC
004800         RECORD KEY IS TRN-ID
004900         FILE STATUS IS FS-TRN.
005000
005100     SELECT TRNDRSLT-FILE ASSIGN TO TRNDRSLT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-TRD.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  TRAN-FILE
005800     LABEL RECORD STANDARD
005900     VALUE OF FILE-ID IS "TRANMAST.DAT".
006000     COPY LEDTRN01.
006100
006200 FD  TRNDRSLT-FILE
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID IS "TRNDRSLT.DAT".
006500 01  TRD-RECORD.
006600     05  TRD-LINE                    PIC X(78).
006700     05  FILLER                      PIC X(02).
006800
006900 WORKING-STORAGE SECTION.
007000 01  FS-TRN                          PIC X(02).
007100 01  FS-TRD                          PIC X(02).
007200
007300 01  SWITCHES.
007400     05  TRN-EOF-SW               PIC X(01) VALUE "N".
007500         88  TRN-EOF                      VALUE "Y".
007600
007700 01  MONTH-COUNT                  PIC 9(03) COMP.
007800 01  TABLE-IDX                    PIC 9(03) COMP.
007900 01  PASS-COUNT                   PIC 9(03) COMP.
008000 01  FOUND-SW                     PIC X(01) VALUE "N".
008100     88  MONTH-WAS-FOUND                  VALUE "Y".
008200
008300 01  MONTH-TABLE.
008400     05  MOT-ENTRY OCCURS 36 TIMES
008500         INDEXED BY MOT-IDX MOT-NEXT-IDX.
008600         10  MOT-YEAR             PIC 9(04).
008700         10  MOT-MONTH            PIC 9(02).
008800         10  MOT-TOTAL            PIC S9(9)V99.
008900         10  MOT-TOTAL-R REDEFINES MOT-TOTAL.
009000             15  MOT-TOTAL-WHOLE  PIC S9(9).
009100             15  MOT-TOTAL-CENTS  PIC 9(2).
009200
009300 01  MAX-TOTAL                    PIC S9(9)V99.
009400 01  MAX-TOTAL-R REDEFINES MAX-TOTAL.
009500     05  MT-WHOLE                  PIC S9(9).
009600     05  MT-CENTS                  PIC 9(2).
009700
009800 01  SORT-SWAP.
009900     05  SW-YEAR                      PIC 9(04).
010000     05  SW-MONTH                     PIC 9(02).
010100     05  SW-TOTAL                     PIC S9(9)V99.
010200
010300 01  BAR-LEN                       PIC 9(03) COMP.
010400 01  BAR-LINE                      PIC X(50).
010500 01  EDIT-YEAR                     PIC 9(04).
010600 01  EDIT-MONTH                    PIC 9(02).
010700 01  EDIT-TOTAL                    PIC -9(9).99.
010800
010900 LINKAGE SECTION.
011000 01  RUN-DATE-CCYYMMDD             PIC 9(08).
011100
011200 PROCEDURE DIVISION USING RUN-DATE-CCYYMMDD.
011300*----------------------------------------------------------------
011400 1000-MAIN.
011500*----------------------------------------------------------------
011600     MOVE 0 TO MONTH-COUNT.
011700     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
011800     PERFORM 1200-READ-NEXT-TRAN THRU 1200-EXIT.
011900
012000     PERFORM 2000-LOAD-MONTH-TABLE THRU 2000-EXIT
012100         UNTIL TRN-EOF.
012200
012300     PERFORM 2100-SORT-MONTH-TABLE THRU 2100-EXIT.                R0052   
012400     PERFORM 2200-FIND-MAX-MONTH THRU 2200-EXIT.
012500     PERFORM 2300-PRINT-MONTH-TABLE THRU 2300-EXIT.
012600
012700     PERFORM 1300-CLOSE-FILES THRU 1300-EXIT.
012800     DISPLAY "LEDG100 - " MONTH-COUNT " MONTHS REPORTED.".
012900     STOP RUN.
013000*----------------------------------------------------------------
013100 1100-OPEN-FILES.
013200*----------------------------------------------------------------
013300     OPEN I-O TRAN-FILE.
013400     CLOSE TRAN-FILE.
013500     OPEN INPUT TRAN-FILE.
013600     OPEN OUTPUT TRNDRSLT-FILE.
013700 1100-EXIT.
013800     EXIT.
013900*----------------------------------------------------------------
014000 1200-READ-NEXT-TRAN.
014100*----------------------------------------------------------------
014200     READ TRAN-FILE NEXT RECORD
014300         AT END SET TRN-EOF TO TRUE
014400     END-READ.
014500 1200-EXIT.
014600     EXIT.
014700*----------------------------------------------------------------
014800 1300-CLOSE-FILES.
014900*----------------------------------------------------------------
015000     CLOSE TRAN-FILE TRNDRSLT-FILE.
015100 1300-EXIT.
015200     EXIT.
015300*----------------------------------------------------------------
015400 2000-LOAD-MONTH-TABLE.
015500*----------------------------------------------------------------
015600     IF TRN-IS-CREDIT
015700         PERFORM 2010-FIND-OR-ADD-MONTH THRU 2010-EXIT
015800         ADD TRN-AMOUNT TO MOT-TOTAL (TABLE-IDX)
015900     END-IF.
016000
016100     PERFORM 1200-READ-NEXT-TRAN THRU 1200-EXIT.
016200 2000-EXIT.
016300     EXIT.
016400*----------------------------------------------------------------
016500 2010-FIND-OR-ADD-MONTH.
016600*----------------------------------------------------------------
016700*    LINEAR SCAN OF THE TABLE BUILT SO FAR - NOT SORTED YET, SO
016800*    NO SEARCH, JUST A STRAIGHT PERFORM-THRU-EXIT WALK.
016900     MOVE "N" TO FOUND-SW.
017000     MOVE 1 TO TABLE-IDX.
017100 2011-SCAN-LOOP.
017200     IF TABLE-IDX > MONTH-COUNT
017300         GO TO 2015-ADD-NEW-MONTH
017400     END-IF.
017500     IF MOT-YEAR (TABLE-IDX) = TRN-DATE-ANO
017600         AND MOT-MONTH (TABLE-IDX) = TRN-DATE-MES
017700         MOVE "Y" TO FOUND-SW
017800         GO TO 2010-EXIT
017900     END-IF.
018000     ADD 1 TO TABLE-IDX.
018100     GO TO 2011-SCAN-LOOP.
018200 2015-ADD-NEW-MONTH.
018300     IF MONTH-COUNT >= 36                                       R0065
018400         GO TO 2010-EXIT                                        R0065
018500     END-IF.                                                    R0065
018600     ADD 1 TO MONTH-COUNT.
018700     MOVE MONTH-COUNT TO TABLE-IDX.
018800     MOVE TRN-DATE-ANO TO MOT-YEAR (TABLE-IDX).
018900     MOVE TRN-DATE-MES TO MOT-MONTH (TABLE-IDX).
019000     MOVE 0 TO MOT-TOTAL (TABLE-IDX).
019100 2010-EXIT.
019200     EXIT.
019300*----------------------------------------------------------------
019400 2100-SORT-MONTH-TABLE.                                           R0052   
019500*----------------------------------------------------------------
019600*    SAME HAND-ROLLED SHUTTLE SORT AS THE HISTORY REPORT - THE
019700*    SHOP HAS NO SORT VERB PRECEDENT, SO THE TABLE IS PUSHED
019800*    INTO ORDER ONE SWAP AT A TIME.  PASS-COUNT DRIVES THE
019900*    OUTER PASS, TABLE-IDX THE INNER WALK - MOT-IDX AND
020000*    MOT-NEXT-IDX ARE ONLY EVER TOUCHED INSIDE THE COMPARE.
020100     IF MONTH-COUNT < 2
020200         GO TO 2100-EXIT
020300     END-IF.
020400     MOVE 1 TO PASS-COUNT.
020500 2110-OUTER-LOOP.
020600     IF PASS-COUNT >= MONTH-COUNT
020700         GO TO 2100-EXIT
020800     END-IF.
020900     MOVE 1 TO TABLE-IDX.
021000 2120-INNER-LOOP.
021100     IF TABLE-IDX > MONTH-COUNT - PASS-COUNT
021200         ADD 1 TO PASS-COUNT
021300         GO TO 2110-OUTER-LOOP
021400     END-IF.
021500     PERFORM 2130-COMPARE-AND-SWAP THRU 2130-EXIT.
021600     ADD 1 TO TABLE-IDX.
021700     GO TO 2120-INNER-LOOP.
021800 2130-COMPARE-AND-SWAP.
021900     SET MOT-IDX TO TABLE-IDX.
022000     SET MOT-NEXT-IDX TO TABLE-IDX.
022100     SET MOT-NEXT-IDX UP BY 1.
022200     IF (MOT-YEAR (MOT-IDX) * 100 + MOT-MONTH (MOT-IDX))
022300         > (MOT-YEAR (MOT-NEXT-IDX) * 100 +
022400             MOT-MONTH (MOT-NEXT-IDX))
022500         MOVE MOT-YEAR (MOT-IDX) TO SW-YEAR
022600         MOVE MOT-MONTH (MOT-IDX) TO SW-MONTH
022700         MOVE MOT-TOTAL (MOT-IDX) TO SW-TOTAL
022800         MOVE MOT-YEAR (MOT-NEXT-IDX) TO MOT-YEAR (MOT-IDX)
022900         MOVE MOT-MONTH (MOT-NEXT-IDX) TO MOT-MONTH (MOT-IDX)
023000         MOVE MOT-TOTAL (MOT-NEXT-IDX) TO MOT-TOTAL (MOT-IDX)
023100         MOVE SW-YEAR TO MOT-YEAR (MOT-NEXT-IDX)
023200         MOVE SW-MONTH TO MOT-MONTH (MOT-NEXT-IDX)
023300         MOVE SW-TOTAL TO MOT-TOTAL (MOT-NEXT-IDX)
023400     END-IF.
023500 2130-EXIT.
023600     EXIT.
023700 2100-EXIT.
023800     EXIT.
023900*----------------------------------------------------------------
024000 2200-FIND-MAX-MONTH.
024100*----------------------------------------------------------------
024200     MOVE 0 TO MAX-TOTAL.
024300     IF MONTH-COUNT = 0
024400         GO TO 2200-EXIT
024500     END-IF.
024600     SET MOT-IDX TO 1.
024700 2210-MAX-LOOP.
024800     IF MOT-IDX > MONTH-COUNT
024900         GO TO 2200-EXIT
025000     END-IF.
025100     IF MOT-TOTAL (MOT-IDX) > MAX-TOTAL
025200         MOVE MOT-TOTAL (MOT-IDX) TO MAX-TOTAL
025300     END-IF.
025400     SET MOT-IDX UP BY 1.
025500     GO TO 2210-MAX-LOOP.
025600 2200-EXIT.
025700     EXIT.
025800*----------------------------------------------------------------
025900 2300-PRINT-MONTH-TABLE.
026000*----------------------------------------------------------------
026100     IF MONTH-COUNT = 0
026200         GO TO 2300-EXIT
026300     END-IF.
026400     SET MOT-IDX TO 1.
026500 2310-PRINT-LOOP.
026600     IF MOT-IDX > MONTH-COUNT
026700         GO TO 2300-EXIT
026800     END-IF.
026900
027000     MOVE 0 TO BAR-LEN.
027100     IF MAX-TOTAL > 0
027200         COMPUTE BAR-LEN =
027300             (MOT-TOTAL (MOT-IDX) * 50) / MAX-TOTAL
027400     END-IF.
027500     MOVE SPACES TO BAR-LINE.
027600     IF BAR-LEN > 0
027700         MOVE ALL "*" TO BAR-LINE (1:BAR-LEN)
027800     END-IF.
027900
028000     MOVE MOT-YEAR (MOT-IDX) TO EDIT-YEAR.
028100     MOVE MOT-MONTH (MOT-IDX) TO EDIT-MONTH.
028200     MOVE MOT-TOTAL (MOT-IDX) TO EDIT-TOTAL.
028300
028400     MOVE SPACES TO TRD-RECORD.
028500     STRING EDIT-YEAR "-" EDIT-MONTH " " BAR-LINE " "
028600         EDIT-TOTAL
028700         DELIMITED BY SIZE INTO TRD-LINE
028800     END-STRING.
028900     WRITE TRD-RECORD.
029000
029100     SET MOT-IDX UP BY 1.
029200     GO TO 2310-PRINT-LOOP.
029300 2300-EXIT.
029400     EXIT.
