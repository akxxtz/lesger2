000100*--------------------------------------------------------------*
000200* LEDUSR01 - LEDGER SYSTEM - USER MASTER RECORD               *
000300*                                                              *
000400* Layout of USRFILE, the account-holder master.  One record   *
000500* per registered user; keyed on USR-EMAIL for lookups from    *
000600* the (out-of-scope, interactive) login path and on USR-ID    *
000700* for everything the nightly batch touches.                   *
000800*                                                              *
000900* CHANGE LOG                                                  *
001000* 1989-03-14 JMR R0001  ORIGINAL LAYOUT - 3 FIELDS ONLY        *
001100* 1991-07-02 JMR R0014  ADDED PASSWORD-HASH FOR ON-LINE LOGON  *
001200* 1994-11-21 LGG R0033  ADDED RECORD-STATUS + AUDIT DATES      *
001300* 1998-09-09 LGG Y2K01  ADDED-DATE/LAST-UPDT-DATE WIDENED TO   *
001400*                       CCYYMMDD (WAS YYMMDD) FOR YEAR 2000    *
001500* 1999-01-11 LGG Y2K02  VERIFIED NO OTHER 2-DIGIT YEAR FIELDS  *
001600*--------------------------------------------------------------*
001700 01  LEDG-USER-RECORD.
001800     05  USR-ID                     PIC 9(09).
001900     05  USR-ID-R REDEFINES USR-ID.
002000         10  USR-ID-HIGH            PIC 9(04).
002100         10  USR-ID-LOW             PIC 9(05).
002200     05  USR-NAME                   PIC X(50).
002300     05  USR-EMAIL                  PIC X(100).
002400     05  USR-PASSWORD-HASH          PIC X(64).
002500     05  USR-RECORD-STATUS          PIC X(01).
002600         88  USR-ACTIVE                       VALUE "A".
002700         88  USR-LOCKED-OVERDUE               VALUE "L".
002800         88  USR-CLOSED                       VALUE "C".
002900     05  USR-ADDED-DATE.
003000         10  USR-ADDED-CC           PIC 9(02).
003100         10  USR-ADDED-YY           PIC 9(02).
003200         10  USR-ADDED-MM           PIC 9(02).
003300         10  USR-ADDED-DD           PIC 9(02).
003400     05  USR-LAST-UPDT-DATE.
003500         10  USR-UPDT-CC            PIC 9(02).
003600         10  USR-UPDT-YY            PIC 9(02).
003700         10  USR-UPDT-MM            PIC 9(02).
003800         10  USR-UPDT-DD            PIC 9(02).
003900     05  USR-LAST-LOGIN-DATE.
004000         10  USR-LOGIN-CC           PIC 9(02).
004100         10  USR-LOGIN-YY           PIC 9(02).
004200         10  USR-LOGIN-MM           PIC 9(02).
004300         10  USR-LOGIN-DD           PIC 9(02).
004400     05  FILLER                     PIC X(20).
